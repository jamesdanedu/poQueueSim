000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     PQKPI01.
000400 AUTHOR.         G. C. SEARS.
000500 INSTALLATION.   COBOL DEV CENTER.
000600 DATE-WRITTEN.   03/02/95.
000700 DATE-COMPILED.  03/02/95.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PQKPI01 IS CALLED ONCE BY PQSIM01 AFTER THE EVENT LOOP HAS
001300*    DRAINED ALL QUEUES AND SERVERS.  IT TURNS THE RUN'S RAW
001400*    ACCUMULATED TOTALS (PASSED IN PQKPI-INPUT-TOTALS) INTO THE
001500*    KPI FIGURES AND STATUS WORDS PRINTED ON THE RUN-STATISTICS
001600*    REPORT (RETURNED IN PQKPI-OUTPUT-KPIS).  IT OPENS NO FILES
001700*    AND OWNS NO QUEUE/SERVER/BOOTH DATA OF ITS OWN.
001800*
001900*    SPLIT OUT OF PQSIM01 SO THE KPI RULES CAN BE RE-TESTED ON
002000*    THEIR OWN WITHOUT RE-RUNNING THE EVENT LOOP - SEE CHANGE
002100*    LOG BELOW.
002200******************************************************************
002300*    CHANGE LOG.
002400*    ----------
002500*    03/02/95  GCS  INITIAL VERSION.  PULLED AVERAGE-WAIT,
002600*                   AVERAGE-SERVICE AND UTILIZATION OUT OF
002700*                   PQSIM01 PARAGRAPH 900-PRINT-REPORT.
002800*    09/14/95  GCS  ADDED ABANDONMENT RATE AND ITS STATUS WORD
002900*                   (PST-0188 - OPS WANTED ABANDON% ON THE RUN
003000*                   REPORT, NOT JUST IN THE JOURNEY FILE).
003100*    11/21/96  TPB  UTILIZATION PCT NOW GUARDED AGAINST A ZERO
003200*                   SIM-CLOCK (SHORT TEST RUNS WERE ABENDING
003300*                   ON THE DIVIDE).
003400*    08/14/98  TPB  Y2K READINESS REVIEW.  PQKPI01 CARRIES NO
003500*                   DATE FIELDS AND NO DATE ARITHMETIC - NO
003600*                   CHANGE REQUIRED.
003700*    02/25/99  TPB  Y2K SIGN-OFF RECORDED (SEE PQSIM01 LOG).
003800*    10/05/01  WJN  ADDED THROUGHPUT (CUSTOMERS/HOUR) CALC FOR
003900*                   THE NEW RUN REPORT LINE (PST-0311).
004000*    05/17/04  WJN  ADDED WAIT-TIME DISTRIBUTION BAND PERCENT-
004100*                   AGES (UNDER 3/5/10 MINUTES) FOR THE NEW
004200*                   DISTRIBUTION LINE ON THE RUN REPORT.
004210*    08/09/26  RMG  PROCEDURE DIVISION RECAST INTO PERFORM...THRU
004220*                   PARAGRAPH RANGES WITH EXIT PARAGRAPHS TO
004230*                   MATCH PQSIM01 AND SHOP STANDARD (PST-0394).
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-PROGRAM-STATUS             PIC X(30) VALUE SPACES.
005400*
005500*    DEBUG/TRACE WORK AREAS - USED ONLY BY 700-DISPLAY-TRACE.
005600 01  WS-DEBUG-VALUE.
005700     05  WS-DBG-AMT                PIC S9(7)V99 VALUE 0.
005710     05  FILLER                    PIC X(04).
005800 01  WS-DEBUG-VALUE-CNT REDEFINES WS-DEBUG-VALUE.
005900     05  WS-DBG-CNT                PIC S9(9) VALUE 0.
005910     05  FILLER                    PIC X(04).
006000 01  WS-DEBUG-EDIT.
006100     05  WS-DBG-PCT-ED             PIC ZZ9.99.
006110     05  FILLER                    PIC X(04).
006200 01  WS-DEBUG-EDIT-ALT REDEFINES WS-DEBUG-EDIT.
006300     05  WS-DBG-PCT-ED-ALT         PIC ZZ9.9.
006310     05  FILLER                    PIC X(05).
006400 01  WS-DEBUG-FLAG.
006500     05  WS-DBG-FLAG-X             PIC X(01) VALUE "N".
006510     05  FILLER                    PIC X(04).
006600 01  WS-DEBUG-FLAG-9 REDEFINES WS-DEBUG-FLAG.
006700     05  WS-DBG-FLAG-9             PIC 9(01).
006710     05  FILLER                    PIC X(04).
006800*
006900 LINKAGE SECTION.
007000*
007010*    PQKPI-INPUT-TOTALS - THE RUN TOTALS AS ACCUMULATED BY
007020*    PQSIM01'S EVENT LOOP.  PQKPI01 DOES NOT TOUCH A SERVER,
007030*    BOOTH OR QUEUE TABLE OF ITS OWN - EVERYTHING IT NEEDS
007040*    TRAVELS IN ON THIS GROUP.
007100 01  PQKPI-INPUT-TOTALS.
007110*        NUMBER OF SERVERS CONFIGURED FOR THE RUN (PRM-NUM-
007120*        SERVERS FROM THE PARAMETER RECORD) - DENOMINATOR OF
007130*        THE UTILIZATION CALCULATION BELOW.
007200     05  PKI-NUM-SERVERS           PIC 9(02) COMP.
007210*        FINAL SIMULATION CLOCK VALUE WHEN THE EVENT LOOP
007220*        DRAINED - THE RUN'S TOTAL ELAPSED MINUTES.
007300     05  PKI-SIM-CLOCK             PIC 9(04)V99 COMP-3.
007310*        COUNT OF CUSTOMERS WHO REACHED A SERVER AND
007320*        COMPLETED SERVICE.
007400     05  PKI-TOT-SERVED            PIC 9(05) COMP.
007410*        COUNT OF CUSTOMERS WHO GAVE UP WAITING (PRM-ABANDON-
007420*        LIM EXCEEDED) BEFORE A SERVER OPENED UP.
007500     05  PKI-TOT-ABANDONED         PIC 9(05) COMP.
007510*        SUM OF WAIT DURATIONS OF COMPLETED CUSTOMERS ONLY -
007520*        NUMERATOR OF THE AVERAGE-WAIT CALCULATION.
007600     05  PKI-TOT-WAIT-SUM          PIC 9(07)V99 COMP-3.
007610*        SUM OF SERVICE DURATIONS OF COMPLETED CUSTOMERS -
007620*        NUMERATOR OF THE AVERAGE-SERVICE CALCULATION.
007700     05  PKI-TOT-SVC-SUM           PIC 9(07)V99 COMP-3.
007710*        SUM, ACROSS ALL SERVERS, OF MINUTES SPENT ACTUALLY
007720*        SERVING A CUSTOMER - NUMERATOR OF UTILIZATION PCT.
007800     05  PKI-TOT-BUSY-MINS         PIC 9(09)V99 COMP-3.
007810*        COMPLETED-CUSTOMER COUNT WHOSE WAIT CAME IN UNDER
007820*        3 MINUTES - WAIT-TIME DISTRIBUTION BAND 1.
007900     05  PKI-BAND-UNDER-3          PIC 9(05) COMP.
007910*        SAME IDEA, UNDER 5 MINUTES - BAND 2 (BAND 1'S
007920*        CUSTOMERS ARE ALSO COUNTED HERE - BANDS NEST).
008000     05  PKI-BAND-UNDER-5          PIC 9(05) COMP.
008010*        SAME IDEA, UNDER 10 MINUTES - BAND 3 (NESTS OVER
008020*        BANDS 1 AND 2 THE SAME WAY).
008100     05  PKI-BAND-UNDER-10         PIC 9(05) COMP.
008150     05  FILLER                    PIC X(04).
008200*
008210*    PQKPI-OUTPUT-KPIS - THE FIGURES AND STATUS WORDS PRINTED
008220*    ON THE RUN-STATISTICS REPORT.  PQSIM01 MOVES EVERY FIELD
008230*    HERE STRAIGHT INTO AN EDITED REPORT-LINE FIELD - NONE OF
008240*    THESE ARE RECOMPUTED ON THE REPORT SIDE.
008300 01  PQKPI-OUTPUT-KPIS.
008310*        AVERAGE WAIT OF COMPLETED CUSTOMERS, MINUTES -
008320*        RUN-STATISTICS REPORT KPI LINE 1.
008400     05  PKO-AVG-WAIT              PIC 9(04)V99 COMP-3.
008410*        AVERAGE SERVICE TIME OF COMPLETED CUSTOMERS, MINUTES
008420*        - KPI LINE 2.
008500     05  PKO-AVG-SVC               PIC 9(04)V99 COMP-3.
008510*        SERVER UTILIZATION PERCENT (BUSY MINUTES OVER
008520*        SERVER-MINUTES AVAILABLE) - KPI LINE 3.
008600     05  PKO-UTILIZATION-PCT       PIC 9(03)V9  COMP-3.
008610*        ABANDONMENT PERCENT OF ALL CUSTOMERS WHO EITHER
008620*        COMPLETED OR ABANDONED - KPI LINE 4.
008700     05  PKO-ABANDON-PCT           PIC 9(03)V99 COMP-3.
008710*        THROUGHPUT, COMPLETED CUSTOMERS PER SIMULATED HOUR -
008720*        KPI LINE 5 (PST-0311).
008800     05  PKO-THROUGHPUT            PIC 9(05)V9  COMP-3.
008810*        PERCENT OF COMPLETED CUSTOMERS WHO WAITED UNDER 3
008820*        MINUTES - DISTRIBUTION LINE, FIELD 1.
008900     05  PKO-DIST-UNDER-3          PIC 9(03)V9  COMP-3.
008910*        SAME, UNDER 5 MINUTES - DISTRIBUTION LINE, FIELD 2.
009000     05  PKO-DIST-UNDER-5          PIC 9(03)V9  COMP-3.
009010*        SAME, UNDER 10 MINUTES - DISTRIBUTION LINE, FIELD 3.
009100     05  PKO-DIST-UNDER-10         PIC 9(03)V9  COMP-3.
009110*        GOOD/WARNING/CRITICAL JUDGEMENT ON PKO-AVG-WAIT - SEE
009120*        600-SET-KPI-STATUSES FOR THE BREAKPOINTS.
009200     05  PKO-WAIT-STATUS           PIC X(08).
009210*        OPTIMAL/MONITOR JUDGEMENT ON PKO-UTILIZATION-PCT.
009300     05  PKO-UTIL-STATUS           PIC X(07).
009390*        EXCELLENT/GOOD/WARNING JUDGEMENT ON PKO-ABANDON-PCT.
009400     05  PKO-ABANDON-STATUS        PIC X(09).
009450     05  FILLER                    PIC X(04).
009500*
009600******************************************************************
009700 PROCEDURE DIVISION USING PQKPI-INPUT-TOTALS, PQKPI-OUTPUT-KPIS.
009800******************************************************************
009900*
009901*    ENTRY POINT - ONE CALCULATION PASS PER CALL.  PQSIM01 CALLS
009902*    US EXACTLY ONCE, AFTER ITS OWN EVENT LOOP HAS DRAINED, SO
009903*    THERE IS NO LOOPING CONTROL HERE - JUST THE SIX CALCULATION
009904*    STEPS IN REPORT LINE ORDER, FOLLOWED BY THE CONSOLE TRACE.
009910 000-MAIN.
009920     MOVE "000-MAIN" TO WS-PROGRAM-STATUS.
009921*    AVERAGES FIRST - THE STATUS-WORD STEP (600, BELOW) NEEDS
009922*    PKO-AVG-WAIT ALREADY SET WHEN IT RUNS.
009930     PERFORM 100-CALC-AVERAGES THRU 100-CALC-AVERAGES-EXIT.
009931*    UTILIZATION NEXT - 600 ALSO READS PKO-UTILIZATION-PCT.
009940     PERFORM 200-CALC-UTILIZATION THRU 200-CALC-UTILIZATION-EXIT.
009941*    ABANDONMENT RATE - SAME DEPENDENCY AS THE TWO ABOVE.
009950     PERFORM 300-CALC-ABANDON-RATE THRU 300-CALC-ABANDON-RATE-EXIT.
009951*    THROUGHPUT HAS NO BEARING ON ANY STATUS WORD, KEPT HERE
009952*    ONLY TO MATCH PRINTED REPORT ORDER.
009960     PERFORM 400-CALC-THROUGHPUT THRU 400-CALC-THROUGHPUT-EXIT.
009961*    WAIT-TIME DISTRIBUTION BANDS - NO ORDERING REQUIREMENT
009962*    AGAINST ANY OTHER STEP HERE.
009970     PERFORM 500-CALC-WAIT-DIST THRU 500-CALC-WAIT-DIST-EXIT.
009971*    NOW THAT THE RAW FIGURES ARE ALL SET, JUDGE THEM AGAINST
009972*    THE OPS THRESHOLDS.
009980     PERFORM 600-SET-KPI-STATUSES THRU 600-SET-KPI-STATUSES-EXIT.
009981*    OPERATOR CONSOLE TRACE - SEE REMARKS AT 700-DISPLAY-TRACE
009982*    BELOW FOR WHAT THIS IS AND IS NOT.
009990     PERFORM 700-DISPLAY-TRACE THRU 700-DISPLAY-TRACE-EXIT.
010000     GOBACK.
010010*
010011*    AVERAGE WAIT AND AVERAGE SERVICE TIME, BOTH OVER COMPLETED
010012*    CUSTOMERS ONLY.  AN ABANDONED CUSTOMER NEVER REACHED A
010013*    SERVER, SO IT HAS NO SERVICE DURATION, AND ITS WAIT WAS
010014*    ALREADY CAPPED AT PRM-ABANDON-LIM - MIXING IT IN WOULD
010015*    SKEW BOTH AVERAGES.
010020 100-CALC-AVERAGES.
010030     MOVE "100-CALC-AVERAGES" TO WS-PROGRAM-STATUS.
010040*    GUARD AGAINST NO ONE HAVING COMPLETED THE RUN (A VERY
010050*    SHORT TEST DECK, OR AN ABANDON LIMIT SET SO TIGHT EVERY-
010051*    ONE GIVES UP) - DIVIDING BY ZERO SERVED CUSTOMERS WOULD
010052*    ABEND THE STEP.
010060     IF PKI-TOT-SERVED > 0
010070         COMPUTE PKO-AVG-WAIT ROUNDED =
010080             PKI-TOT-WAIT-SUM / PKI-TOT-SERVED
010090         COMPUTE PKO-AVG-SVC ROUNDED =
010100             PKI-TOT-SVC-SUM / PKI-TOT-SERVED
010110     ELSE
010120         MOVE 0 TO PKO-AVG-WAIT, PKO-AVG-SVC
010130     END-IF.
010140 100-CALC-AVERAGES-EXIT.
010150     EXIT.
010160*
010161*    SERVER UTILIZATION - TOTAL BUSY-MINUTES ACROSS ALL SERVERS
010162*    DIVIDED BY THE MAXIMUM POSSIBLE SERVER-MINUTES FOR THE RUN
010163*    (NUMBER OF SERVERS TIMES THE SIMULATED CLOCK LENGTH).
010170 200-CALC-UTILIZATION.
010180     MOVE "200-CALC-UTILIZATION" TO WS-PROGRAM-STATUS.
010190*    PST-0274 (11/21/96) - A ZERO SIM-CLOCK MEANS THE RUN NEVER
010200*    ADVANCED PAST TIME ZERO (EMPTY ARRIVALS FILE).  DO NOT
010201*    DIVIDE BY IT.  A ZERO SERVER COUNT IS EQUALLY UNDEFINED,
010202*    THOUGH 220-DEFAULT-PARMS IN PQSIM01 SHOULD NEVER LET
010203*    THAT THROUGH.
010210     IF PKI-SIM-CLOCK > 0 AND PKI-NUM-SERVERS > 0
010220         COMPUTE PKO-UTILIZATION-PCT ROUNDED =
010230             PKI-TOT-BUSY-MINS /
010240             (PKI-NUM-SERVERS * PKI-SIM-CLOCK) * 100
010250     ELSE
010260         MOVE 0 TO PKO-UTILIZATION-PCT
010270     END-IF.
010280 200-CALC-UTILIZATION-EXIT.
010290     EXIT.
010300*
010301*    ABANDONMENT RATE - ABANDONED CUSTOMERS AS A PERCENT OF
010302*    EVERY CUSTOMER WHO REACHED A FINAL OUTCOME (COMPLETED OR
010303*    ABANDONED).  A CUSTOMER STILL SITTING IN A QUEUE AT RUN
010304*    END DOES NOT COUNT EITHER WAY.
010310 300-CALC-ABANDON-RATE.
010320     MOVE "300-CALC-ABANDON-RATE" TO WS-PROGRAM-STATUS.
010321*    GUARD AGAINST A RUN WITH NO FINISHED CUSTOMERS AT ALL.
010330     IF (PKI-TOT-SERVED + PKI-TOT-ABANDONED) > 0
010340         COMPUTE PKO-ABANDON-PCT ROUNDED =
010350             PKI-TOT-ABANDONED /
010360             (PKI-TOT-SERVED + PKI-TOT-ABANDONED) * 100
010370     ELSE
010380         MOVE 0 TO PKO-ABANDON-PCT
010390     END-IF.
010400 300-CALC-ABANDON-RATE-EXIT.
010410     EXIT.
010420*
010421*    THROUGHPUT - COMPLETED CUSTOMERS PER SIMULATED HOUR.
010422*    PKI-SIM-CLOCK IS IN MINUTES, SO DIVIDE IT BY 60 BEFORE
010423*    DIVIDING IT INTO THE SERVED COUNT.
010430 400-CALC-THROUGHPUT.
010440     MOVE "400-CALC-THROUGHPUT" TO WS-PROGRAM-STATUS.
010450*    PST-0311 (10/05/01) - OPS WANTED A RATE FIGURE ON THE RUN
010451*    REPORT, NOT JUST THE RAW SERVED COUNT ALREADY PRINTED ON
010452*    THE TOTALS LINE.  SAME ZERO-CLOCK GUARD AS 200 ABOVE.
010460     IF PKI-SIM-CLOCK > 0
010470         COMPUTE PKO-THROUGHPUT ROUNDED =
010480             PKI-TOT-SERVED / (PKI-SIM-CLOCK / 60)
010490     ELSE
010500         MOVE 0 TO PKO-THROUGHPUT
010510     END-IF.
010520 400-CALC-THROUGHPUT-EXIT.
010530     EXIT.
010540*
010541*    WAIT-TIME DISTRIBUTION - WHAT PERCENT OF COMPLETED CUS-
010542*    TOMERS WAITED UNDER 3, UNDER 5 AND UNDER 10 MINUTES.  THE
010543*    THREE BAND COUNTERS COMING IN (PKI-BAND-UNDER-3/5/10) ARE
010544*    ALREADY NESTING COUNTS, ACCUMULATED BY PQSIM01'S
010545*    630-UPDATE-WAIT-BAND AS EACH CUSTOMER COMPLETES - THIS
010546*    PARAGRAPH ONLY TURNS THEM INTO PERCENTAGES OF THE SERVED
010547*    TOTAL.
010550 500-CALC-WAIT-DIST.
010560     MOVE "500-CALC-WAIT-DIST" TO WS-PROGRAM-STATUS.
010561*    SAME ZERO-SERVED GUARD AS 100-CALC-AVERAGES ABOVE - A RUN
010562*    WITH NO ONE COMPLETED HAS NO DISTRIBUTION TO SPEAK OF.
010570     IF PKI-TOT-SERVED > 0
010580         COMPUTE PKO-DIST-UNDER-3 ROUNDED =
010590             PKI-BAND-UNDER-3 / PKI-TOT-SERVED * 100
010600         COMPUTE PKO-DIST-UNDER-5 ROUNDED =
010610             PKI-BAND-UNDER-5 / PKI-TOT-SERVED * 100
010620         COMPUTE PKO-DIST-UNDER-10 ROUNDED =
010630             PKI-BAND-UNDER-10 / PKI-TOT-SERVED * 100
010640     ELSE
010650         MOVE 0 TO PKO-DIST-UNDER-3, PKO-DIST-UNDER-5,
010660                   PKO-DIST-UNDER-10
010670     END-IF.
010680 500-CALC-WAIT-DIST-EXIT.
010690     EXIT.
010700*
010701*    STATUS WORDS - TURN THE RAW KPI FIGURES INTO THE GOOD/
010702*    WARNING/CRITICAL-STYLE JUDGEMENT WORDS PRINTED BESIDE
010703*    THEM ON THE RUN-STATISTICS REPORT.  BREAKPOINTS BELOW ARE
010704*    OPS' OWN RULE OF THUMB, NOT A SPEC CONSTANT - IF THE
010705*    THRESHOLDS EVER MOVE, CHANGE THEM HERE ONLY.
010710 600-SET-KPI-STATUSES.
010720     MOVE "600-SET-KPI-STATUSES" TO WS-PROGRAM-STATUS.
010721*    UNDER 5 MINUTES AVERAGE WAIT IS GOOD, UNDER 7 IS A
010722*    WARNING, ANYTHING AT OR OVER 7 IS CRITICAL.
010730     EVALUATE TRUE
010740         WHEN PKO-AVG-WAIT < 5.00
010750             MOVE "GOOD    " TO PKO-WAIT-STATUS
010760         WHEN PKO-AVG-WAIT < 7.00
010770             MOVE "WARNING " TO PKO-WAIT-STATUS
010780         WHEN OTHER
010790             MOVE "CRITICAL" TO PKO-WAIT-STATUS
010800     END-EVALUATE.
010801*    70-85 PCT UTILIZATION IS THE SWEET SPOT - BELOW IT THE
010802*    BOOTH STAFF ARE UNDERWORKED, ABOVE IT THE QUEUE IS
010803*    CHRONICALLY BACKED UP.  EITHER TAIL GETS THE SAME WORD.
010810     EVALUATE TRUE
010820         WHEN PKO-UTILIZATION-PCT >= 70.0 AND
010830              PKO-UTILIZATION-PCT <= 85.0
010840             MOVE "OPTIMAL" TO PKO-UTIL-STATUS
010850         WHEN OTHER
010860             MOVE "MONITOR" TO PKO-UTIL-STATUS
010870     END-EVALUATE.
010871*    UNDER 2 PCT ABANDONMENT IS EXCELLENT, UNDER 5 PCT IS
010872*    STILL GOOD, ANYTHING AT OR OVER 5 PCT IS A WARNING.
010880     EVALUATE TRUE
010890         WHEN PKO-ABANDON-PCT < 2.00
010900             MOVE "EXCELLENT" TO PKO-ABANDON-STATUS
010910         WHEN PKO-ABANDON-PCT < 5.00
010920             MOVE "GOOD     " TO PKO-ABANDON-STATUS
010930         WHEN OTHER
010940             MOVE "WARNING  " TO PKO-ABANDON-STATUS
010950     END-EVALUATE.
010960 600-SET-KPI-STATUSES-EXIT.
010970     EXIT.
010980*
010981*    OPERATOR CONSOLE TRACE - NOT PART OF THE PRINTED REPORT,
010982*    JUST A FEW KEY FIGURES ECHOED TO SYSOUT SO WHOEVER IS
010983*    WATCHING THE JOB RUN CAN SEE IT PRODUCED SOMETHING SANE
010984*    BEFORE THE REPORT EVER HITS THE SPOOL.  RUNS EVERY CALL,
010985*    REGARDLESS OF PQSIM01'S OWN UPSI-0 TRACE SWITCH - THAT
010986*    SWITCH ONLY GATES PQSIM01'S OWN END-OF-JOB DISPLAY
010987*    BLOCK, NOT THIS ONE.
010990 700-DISPLAY-TRACE.
011000     MOVE "700-DISPLAY-TRACE" TO WS-PROGRAM-STATUS.
011010     MOVE PKI-TOT-SERVED TO WS-DBG-CNT.
011020     DISPLAY "PQKPI01 - SERVED CUSTOMERS  : " WS-DBG-CNT.
011030     MOVE PKO-AVG-WAIT TO WS-DBG-PCT-ED.
011040     DISPLAY "PQKPI01 - AVERAGE WAIT      : " WS-DBG-PCT-ED.
011050     MOVE PKO-UTILIZATION-PCT TO WS-DBG-PCT-ED-ALT.
011060     DISPLAY "PQKPI01 - SERVER UTILIZATION: " WS-DBG-PCT-ED-ALT.
011070     MOVE "Y" TO WS-DBG-FLAG-X.
011071*    WS-DBG-FLAG-9 IS THE 9-EDIT REDEFINE OF WS-DBG-FLAG-X,
011072*    KEPT SO THIS PROGRAM CARRIES AN HONEST WORKED EXAMPLE OF
011073*    THE FLAG-REDEFINE HABIT USED ELSEWHERE IN THE SHOP - A
011074*    "Y" IN AN X(01) NEVER REDEFINES TO A 9, SO THIS BRANCH
011075*    NEVER ACTUALLY FIRES.
011080     IF WS-DBG-FLAG-9 = 9
011090         DISPLAY "PQKPI01 - UNREACHABLE TRACE BRANCH"
011100     END-IF.
011110 700-DISPLAY-TRACE-EXIT.
011120     EXIT.
