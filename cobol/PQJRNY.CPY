000100******************************************************************
000200*    PQJRNY   -  CUSTOMER JOURNEY OUTPUT RECORD FOR POST OFFICE  *
000300*                QUEUE SIMULATION BATCH (PQSIM01)                *
000400*                                                                *
000500*    ONE RECORD IS WRITTEN PER CUSTOMER, IN COMPLETION OR        *
000600*    ABANDONMENT EVENT-TIME ORDER, AS THE EVENT LOOP RUNS.       *
000650*                                                                *
000660*    NO TRAILING FILLER ON THIS RECORD EITHER - SAME REASON AS   *
000670*    PQARRV (PST-0401).  THE FIELDS BELOW SUM TO THE RECORD'S    *
000680*    FULL WIDTH; ANYTHING APPENDED AFTER CUS-BOOTH-ID WOULD BE   *
000690*    PICKED UP AS PART OF THE NEXT CUSTOMER BY ANY READER BUILT  *
000695*    TO THESE FIELD WIDTHS.                                     *
000700******************************************************************
000800 01  PQJRNY-REC.
000900     05  CUS-ID                    PIC 9(05).
001000     05  CUS-SVC-TYPE              PIC X(01).
001100     05  CUS-ARR-TIME              PIC 9(04)V99.
001200     05  CUS-SVC-START             PIC 9(04)V99.
001300     05  CUS-SVC-END               PIC 9(04)V99.
001400     05  CUS-WAIT-DUR              PIC 9(04)V99.
001500     05  CUS-SVC-DUR               PIC 9(03)V99.
001600     05  CUS-OUTCOME               PIC X(01).
001700         88  CUS-COMPLETED             VALUE "C".
001800         88  CUS-ABANDONED             VALUE "A".
001900     05  CUS-SERVER-ID             PIC 9(02).
002000     05  CUS-BOOTH-ID              PIC 9(02).
