000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.     PQSIM01.
000040 AUTHOR.         D. K. FARRIS.
000050 INSTALLATION.   COBOL DEV CENTER.
000060 DATE-WRITTEN.   11/14/87.
000070 DATE-COMPILED.  11/14/87.
000080 SECURITY.       NON-CONFIDENTIAL.
000090******************************************************************
000100*REMARKS.
000110*
000120*    PQSIM01 IS THE MAIN-POST-HALL QUEUEING SIMULATOR.  IT READS
000130*    A SINGLE RUN-PARAMETER RECORD (PARMFILE) AND A TIME-ORDERED
000140*    STREAM OF CUSTOMER ARRIVALS (ARRVFILE), THEN DRIVES A
000150*    DISCRETE-EVENT CLOCK FORWARD UNTIL EVERY ARRIVAL HAS BEEN
000160*    EITHER SERVED OR HAS ABANDONED.  EACH CUSTOMER'S JOURNEY IS
000170*    WRITTEN TO JRNYFILE AS IT FINISHES, AND A RUN-STATISTICS
000180*    REPORT (RUNRPT) IS PRINTED AT JOB END.  THE KPI ARITHMETIC
000190*    ITSELF LIVES IN THE CALLED SUBROUTINE PQKPI01.
000200*
000210*    THREE QUEUES ARE KEPT - STANDARD POST WINDOW (S), PASSPORT
000220*    APPLICATIONS (P) AND PARCEL COUNTER (C).  A CUSTOMER IS
000230*    DISPATCHED ONLY WHEN BOTH A SPARE SERVER *AND* A FREE
000240*    SERVICE BOOTH ARE AVAILABLE - BOOTHS MAY BE FEWER THAN
000250*    SERVERS ON A GIVEN RUN, SO THE BOOTH IS THE USUAL BOTTLE-
000260*    NECK AT THE MAIN HALL COUNTER.
000270******************************************************************
000280*    CHANGE LOG.
000290*    ----------
000300*    11/14/87  DKF  INITIAL VERSION - BATCH QUEUE SIMULATION FOR
000310*                   MAIN POST HALL PILOT (REQ PST-0147).
000320*    02/02/88  DKF  ADDED PARCELS SERVICE TYPE QUEUE PER OPS
000330*                   REQUEST.
000340*    06/19/89  RTW  CORRECTED ROUND-ROBIN POINTER RESET ON
000350*                   SAME-MINUTE TIES.
000360*    01/08/90  RTW  BOOTH AVAILABILITY NOW CHECKED BEFORE SERVER
000370*                   PICK (PST-0203).
000380*    04/23/91  LMH  PRIORITY STRATEGY ADDED FOR PASSPORT WINDOW
000390*                   PILOT.
000400*    09/30/92  LMH  JOURNEY RECORD EXPANDED WITH BOOTH-ID FOR
000410*                   AUDIT TRAIL.  QUEUE SLOT NOW CARRIES THE
000420*                   RAW ARRIVAL CODE (PST-0162).
000430*    07/11/94  GCS  ABANDON LIMIT NOW READ FROM PARM RECORD, NOT
000440*                   HARD-CODED.
000450*    03/02/95  GCS  KPI CALCULATIONS SPLIT OUT TO PQKPI01
000460*                   SUBROUTINE.
000470*    11/21/96  TPB  UTILIZATION PCT NOW GUARDED AGAINST ZERO SIM
000480*                   TIME (SEE PQKPI01).
000490*    08/14/98  TPB  Y2K READINESS REVIEW - NO 2-DIGIT YEAR
000500*                   FIELDS IN USE IN THIS PROGRAM.
000510*    02/25/99  TPB  Y2K SIGN-OFF - PROGRAM CARRIES NO DATE
000520*                   ARITHMETIC, NO CHANGE REQUIRED.
000530*    10/05/01  WJN  THROUGHPUT FIGURE ADDED TO RUN REPORT
000540*                   (PST-0311).
000550*    05/17/04  WJN  WAIT-TIME DISTRIBUTION BANDS ADDED TO RUN
000560*                   REPORT.
000561*    08/09/26  RMG  ROUND-ROBIN POINTER NETTED TO ZERO EVERY
000562*                   DISPATCH PASS - THE 06/19/89 FIX ONLY COVERED
000563*                   THE TIE CASE.  SCAN NOW STOPS THE INSTANT A
000564*                   TYPE IS PICKED (PST-0394).
000565*    08/09/26  RMG  PROCEDURE DIVISION RECAST INTO PERFORM...THRU
000566*                   PARAGRAPH RANGES WITH EXIT PARAGRAPHS - SHOP
000567*                   STANDARD HAD LAPSED SINCE THE 03/02/95 SPLIT.
000568*    08/09/26  RMG  UPSI-0 NOW GATES THE END-OF-JOB DIAGNOSTIC
000569*                   DISPLAY BLOCK; TOP-OF-FORM WIRED INTO THE
000570*                   FIRST REPORT LINE (PST-0394, BOTH WERE
000571*                   DECLARED BUT UNUSED).
000572******************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.   IBM-370.
000620 OBJECT-COMPUTER.   IBM-370.
000630 SPECIAL-NAMES.
000631*    TOP-OF-FORM DRIVES THE SKIP-TO-CHANNEL-1 ON THE FIRST REPORT
000632*    LINE (910-PRINT-HEADERS) SO EACH RUN STARTS A FRESH PAGE ON
000633*    THE PRINTER RATHER THAN RUNNING ON FROM WHATEVER WAS LAST ON
000634*    THE FORMS.  THE TWO CLASS TESTS GUARD PRM-STRATEGY AND ANY
000635*    INCOMING SERVICE CODE AGAINST A BAD PARM/ARRIVAL RECORD.
000636*    UPSI-0 IS THE OPERATOR-SET JCL SWITCH FOR THE END-OF-JOB
000637*    CONSOLE TRACE (SEE 980-PRINT-DIAGNOSTICS).
000640     C01 IS TOP-OF-FORM
000650     CLASS PQ-VALID-STRATEGY IS "L" "S" "R" "P"
000660     CLASS PQ-VALID-SVC-TYPE IS "S" "P" "C"
000670     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
000680            OFF STATUS IS WS-TRACE-SW-OFF.
000690*
000700 INPUT-OUTPUT SECTION.
000701*    FOUR SEQUENTIAL FILES - TWO INPUT (PARM CARD IMAGE AND THE
000702*    TIME-ORDERED ARRIVAL FEED), TWO OUTPUT (THE CUSTOMER JOURNEY
000703*    DETAIL FILE AND THE PRINTED RUN-STATISTICS REPORT).  LOGICAL
000704*    NAMES MATCH THE DDNAMES IN THE RUN JCL, NOT A PHYSICAL PATH.
000710 FILE-CONTROL.
000711*    THE PARM CARD IMAGE.
000720     SELECT PARMFILE  ASSIGN TO PARMFILE
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS  IS WS-PARM-STATUS.
000741*    THE TIME-ORDERED ARRIVAL FEED.
000750     SELECT ARRVFILE  ASSIGN TO ARRVFILE
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS  IS WS-ARRV-STATUS.
000771*    ONE OUTPUT RECORD PER CUSTOMER.
000780     SELECT JRNYFILE  ASSIGN TO JRNYFILE
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS  IS WS-JRNY-STATUS.
000801*    THE PRINTED RUN-STATISTICS REPORT.
000810     SELECT RUNRPT    ASSIGN TO RUNRPT
000820         ORGANIZATION IS SEQUENTIAL
000830         FILE STATUS  IS WS-RPT-STATUS.
000840*
000850******************************************************************
000860 DATA DIVISION.
000870 FILE SECTION.
000880******************************************************************
000890 FD  PARMFILE
000891*    ONE-RECORD PARAMETER FILE - SEE PQPARM FOR THE FULL LAYOUT.
000900     LABEL RECORDS ARE STANDARD.
000910     COPY PQPARM.
000920*
000930 FD  ARRVFILE
000931*    THE TIME-ORDERED ARRIVAL FEED - SEE PQARRV.
000940     LABEL RECORDS ARE STANDARD.
000950     COPY PQARRV.
000960*
000970 FD  JRNYFILE
000971*    ONE OUTPUT RECORD PER CUSTOMER - SEE PQJRNY.
000980     LABEL RECORDS ARE STANDARD.
000990     COPY PQJRNY.
001000*
001010 FD  RUNRPT
001011*    THE PRINTED RUN-STATISTICS REPORT - ONE GENERIC 80-BYTE
001012*    RECORD, REUSED FOR EVERY LINE TYPE VIA THE WS-RPT- GROUPS
001013*    FURTHER DOWN IN WORKING-STORAGE.
001020     LABEL RECORDS ARE STANDARD.
001030 01  RPT-REC                       PIC X(80).
001040*
001050******************************************************************
001060 WORKING-STORAGE SECTION.
001070******************************************************************
001080*
001081*    PQTABS HOLDS THE RUN-STATE TABLES THAT LIVE FOR THE WHOLE
001082*    EVENT LOOP - THE THREE QUEUES, THE SERVER POOL, THE BOOTH
001083*    POOL, PER-SERVICE-TYPE TOTALS AND THE SIMULATION CLOCK.  KEPT
001084*    AS ITS OWN COPYBOOK RATHER THAN INLINE HERE SINCE SEVERAL OF
001085*    THESE GROUPS ARE ALSO REFERENCED FROM PQKPI01 VIA THE LINKAGE
001086*    GROUPS BELOW AND WE WANT ONE LAYOUT SOURCE, NOT TWO.
001090     COPY PQTABS.
001100*
001101*    WS-PROGRAM-STATUS IS SET AT THE TOP OF EVERY PARAGRAPH BELOW
001102*    SO AN ABEND DUMP OR A DEBUGGING DISPLAY CAN SHOW WHICH
001103*    PARAGRAPH THE RUN WAS IN WITHOUT AN INTERACTIVE DEBUGGER.
001110 01  WS-PROGRAM-STATUS             PIC X(30) VALUE SPACES.
001120*
001121*    ONE TWO-BYTE FILE-STATUS FIELD PER SELECT CLAUSE - ONLY
001122*    WS-PARM-STATUS AND WS-ARRV-STATUS ARE EVER TESTED (SEE
001123*    100-OPEN-FILES), THE OTHER TWO ARE KEPT FOR A FUTURE DUMP
001124*    ROUTINE AND FOR PARITY WITH THE OTHER MAIN-HALL BATCH JOBS.
001130 01  WS-FILE-STATUSES.
001140     05  WS-PARM-STATUS            PIC X(02).
001150     05  WS-ARRV-STATUS            PIC X(02).
001160     05  WS-JRNY-STATUS            PIC X(02).
001170     05  WS-RPT-STATUS             PIC X(02).
001180     05  FILLER                    PIC X(04).
001190*
001191*    FIVE ONE-BYTE SWITCHES DRIVE ALL OF THE EVENT LOOP'S TOP-
001192*    LEVEL BRANCHING - EOF ON THE ARRIVAL FEED, WHETHER ANY WORK
001193*    REMAINS, WHETHER EVERY SERVER/BOOTH IS IDLE, AND TWO "KEEP
001194*    GOING" FLAGS FOR THE ABANDON AND DISPATCH REPEAT LOOPS.
001200 01  WS-SWITCHES.
001210     05  WS-ARRV-EOF-SW            PIC X(01) VALUE "N".
001220         88  WS-ARRV-EOF               VALUE "Y".
001230     05  WS-MORE-WORK-SW           PIC X(01) VALUE "Y".
001240         88  WS-NO-MORE-WORK           VALUE "N".
001250     05  WS-ALL-IDLE-SW            PIC X(01) VALUE "Y".
001260         88  WS-ALL-IDLE               VALUE "Y".
001270     05  WS-ABANDON-CONTINUE-SW    PIC X(01) VALUE "N".
001280     05  WS-DISPATCH-CONTINUE-SW   PIC X(01) VALUE "N".
001290     05  FILLER                    PIC X(03).
001300*
001301*    ONE-RECORD LOOK-AHEAD BUFFER FOR THE ARRIVAL FEED - SEE
001302*    510-READ-NEXT-ARRIVAL FOR WHY THE NEXT ARRIVAL IS ALWAYS
001303*    STAGED HERE BEFORE THE EVENT LOOP NEEDS IT.
001310 01  WS-NEXT-ARRIVAL.
001320     05  WS-NEXT-ARR-VALID-SW      PIC X(01) VALUE "N".
001330         88  WS-NEXT-ARR-IS-VALID      VALUE "Y".
001340     05  WS-NEXT-ARR-TIME          PIC 9(04)V99 COMP-3.
001350     05  WS-NEXT-ARR-SVC-TYPE      PIC X(01).
001360     05  WS-NEXT-ARR-VARIANCE      PIC 9(01)V99 COMP-3.
001370     05  FILLER                    PIC X(04).
001380*
001381*    SCRATCH FIELDS FOR 310-FIND-NEXT-EVENT-TIME'S SCAN OF THE
001382*    NEXT CANDIDATE EVENT TIME ACROSS ARRIVALS/COMPLETIONS/
001383*    ABANDONMENTS AND FOR THE HEAD-OF-QUEUE WAIT CHECK.
001390 01  WS-EVENT-WORK.
001400     05  WS-NEXT-EVENT-TIME        PIC 9(04)V99 COMP-3.
001410     05  WS-EVENT-ARRIVAL-SW       PIC X(01) VALUE "N".
001420         88  WS-EVENT-ARRIVAL          VALUE "Y".
001430     05  WS-HEAD-WAIT              PIC 9(04)V99 COMP-3.
001440     05  FILLER                    PIC X(04).
001450*
001451*    THE DISPATCH PARAGRAPHS (700 THRU 740) ALL SHARE THIS ONE
001452*    WORK AREA TO PASS BACK WHICH QUEUE TYPE, SERVER AND BOOTH
001453*    WERE CHOSEN AND WHETHER A MATCH WAS FOUND AT ALL.
001460 01  WS-DISPATCH-WORK.
001470     05  WS-SEL-TYPE-IDX           PIC 9(01) COMP.
001480     05  WS-SEL-SVR-IDX            PIC 9(02) COMP.
001490     05  WS-SEL-BTH-IDX            PIC 9(02) COMP.
001500     05  WS-BEST-WAIT              PIC 9(04)V99 COMP-3.
001510     05  WS-BEST-SVC               PIC 9(02)V99 COMP-3.
001520     05  WS-SVC-TIME               PIC 9(04)V99 COMP-3.
001530     05  WS-FOUND-SW               PIC X(01) VALUE "N".
001540         88  WS-FOUND                  VALUE "Y".
001550     05  FILLER                    PIC X(04).
001560*
001561*    A SMALL GENERAL-PURPOSE SCRATCH GROUP - WS-CHECK-IDX IS
001562*    REUSED ACROSS SEVERAL SEARCH/SCAN PARAGRAPHS, WS-SVC-AVG-
001563*    WAIT-CALC IS THE PER-SERVICE-TYPE AVERAGE COMPUTED IN
001564*    960-PRINT-SVC-TYPE-BLOCK.
001570 01  WS-CHECK-WORK.
001580     05  WS-CHECK-IDX              PIC 9(02) COMP.
001590     05  WS-SVC-AVG-WAIT-CALC      PIC 9(04)V99 COMP-3.
001600     05  FILLER                    PIC X(04).
001610*
001611*    LINKAGE-STYLE GROUP PASSED TO PQKPI01 BY REFERENCE IN
001612*    850-CALL-ANALYTICS.  MIRRORS THE FIELDS PQKPI01 DECLARES AS
001613*    ITS OWN LK-KPI-INPUT PARAMETER - FIELD ORDER AND WIDTH MUST
001614*    MATCH EXACTLY ON BOTH SIDES OF THE CALL.
001620 01  WS-KPI-INPUT.
001621*    SERVER COUNT - DENOMINATOR FOR 200-CALC-UTILIZATION.
001630     05  WKI-NUM-SERVERS           PIC 9(02) COMP.
001631*    FINAL SIMULATION CLOCK READING - THE RUN'S TOTAL ELAPSED
001632*    MINUTES, USED BY 400-CALC-THROUGHPUT AND 200-CALC-UTILIZATION.
001640     05  WKI-SIM-CLOCK             PIC 9(04)V99 COMP-3.
001650     05  WKI-TOT-SERVED            PIC 9(05) COMP.
001660     05  WKI-TOT-ABANDONED         PIC 9(05) COMP.
001661*    SUM OF EVERY COMPLETED CUSTOMER'S WAIT - DIVIDED BY
001662*    WKI-TOT-SERVED IN 100-CALC-AVERAGES FOR THE AVERAGE WAIT KPI.
001670     05  WKI-TOT-WAIT-SUM          PIC 9(07)V99 COMP-3.
001680     05  WKI-TOT-SVC-SUM           PIC 9(07)V99 COMP-3.
001681*    TOTAL SERVER-BUSY MINUTES ACROSS ALL SERVERS - THE NUMERATOR
001682*    OF THE UTILIZATION PERCENTAGE.
001690     05  WKI-TOT-BUSY-MINS         PIC 9(09)V99 COMP-3.
001700     05  WKI-BAND-UNDER-3          PIC 9(05) COMP.
001710     05  WKI-BAND-UNDER-5          PIC 9(05) COMP.
001720     05  WKI-BAND-UNDER-10         PIC 9(05) COMP.
001730     05  FILLER                    PIC X(04).
001740*
001741*    RETURN GROUP FROM PQKPI01 - THE FIVE KPI VALUES PLUS THE
001742*    THREE STATUS CODES 600-SET-KPI-STATUSES DERIVES FROM THEM.
001743*    MIRRORS PQKPI01'S OWN LK-KPI-OUTPUT PARAMETER FIELD FOR
001744*    FIELD - SEE THE NOTE ABOVE WS-KPI-INPUT.
001750 01  WS-KPI-OUTPUT.
001751*    AVERAGE WAIT/SERVICE, BOTH MINUTES.
001760     05  WKO-AVG-WAIT              PIC 9(04)V99 COMP-3.
001770     05  WKO-AVG-SVC               PIC 9(04)V99 COMP-3.
001771*    UTILIZATION/ABANDON/THROUGHPUT FIGURES.
001780     05  WKO-UTILIZATION-PCT       PIC 9(03)V9  COMP-3.
001790     05  WKO-ABANDON-PCT           PIC 9(03)V99 COMP-3.
001800     05  WKO-THROUGHPUT            PIC 9(05)V9  COMP-3.
001801*    THE SAME THREE CUMULATIVE WAIT-BAND PERCENTAGES PRINTED ON
001802*    THE RUN REPORT.
001810     05  WKO-DIST-UNDER-3          PIC 9(03)V9  COMP-3.
001820     05  WKO-DIST-UNDER-5          PIC 9(03)V9  COMP-3.
001830     05  WKO-DIST-UNDER-10         PIC 9(03)V9  COMP-3.
001831*    NORMAL/WARNING/CRITICAL STATUS WORDS, ONE PER THRESHOLDED KPI.
001840     05  WKO-WAIT-STATUS           PIC X(08).
001850     05  WKO-UTIL-STATUS           PIC X(07).
001860     05  WKO-ABANDON-STATUS        PIC X(09).
001870     05  FILLER                    PIC X(04).
001880*
001890******************************************************************
001900*    REPORT PRINT LINES - RUN-STATISTICS REPORT (RUNRPT).
001901*    EVERY GROUP BELOW IS EXACTLY 80 BYTES WIDE TO MATCH RPT-REC -
001902*    FILLER PADS EACH ONE OUT, AND SOME CARRY A SECOND NUMERIC-
001903*    EDITED REDEFINES (THE -ALT GROUPS) SO 980-PRINT-DIAGNOSTICS
001904*    CAN DISPLAY THE SAME VALUE WITHOUT A PICTURE-CLAUSE EDIT
001905*    CHARACTER GETTING IN THE WAY ON THE OPERATOR CONSOLE.
001910******************************************************************
001920 01  WS-RPT-HEADER-1.
001925*    CENTRED TITLE LINE - FIRST LINE OF EVERY RUNRPT OUTPUT.
001930     05  FILLER                    PIC X(10) VALUE SPACES.
001940     05  WS-H1-TITLE               PIC X(43) VALUE
001950         "POST OFFICE QUEUE SIMULATION - RUN REPORT".
001960     05  FILLER                    PIC X(27) VALUE SPACES.
001970*
001975*    STRATEGY CODE/SERVER COUNT/BOOTH COUNT ALL MOVED IN ONCE AT
001976*    910-PRINT-HEADERS FROM THE PARM RECORD - NONE OF THESE
001977*    CHANGE AFTER THE RUN STARTS.
001980 01  WS-RPT-HEADER-2.
001990     05  FILLER                    PIC X(05) VALUE SPACES.
002000     05  WS-H2-STRAT-LBL           PIC X(19) VALUE
002010         "DISPATCH STRATEGY: ".
002020     05  WS-H2-STRAT-CODE          PIC X(01).
002030     05  FILLER                    PIC X(05) VALUE SPACES.
002040     05  WS-H2-SVR-LBL             PIC X(08) VALUE "SERVERS:".
002050     05  WS-H2-SVR-CNT             PIC ZZ9.
002060     05  FILLER                    PIC X(05) VALUE SPACES.
002070     05  WS-H2-BTH-LBL             PIC X(07) VALUE "BOOTHS:".
002080     05  WS-H2-BTH-CNT             PIC ZZ9.
002090     05  FILLER                    PIC X(24) VALUE SPACES.
002100*
002101*    SIM CLOCK AND CUSTOMER COUNT - ZZZ9.99/ZZZZ9 EDITING SUPPRESS
002102*    LEADING ZEROS FOR THE PRINTED REPORT; SEE THE -ALT REDEFINES
002103*    BELOW FOR THE UNEDITED FORMS 980-PRINT-DIAGNOSTICS DISPLAYS.
002110 01  WS-RPT-TOTALS.
002120     05  FILLER                    PIC X(05) VALUE SPACES.
002130     05  WS-T-CLOCK-LBL            PIC X(21) VALUE
002140         "SIMULATION END TIME: ".
002150     05  WS-T-CLOCK                PIC ZZZ9.99.
002160     05  FILLER                    PIC X(03) VALUE SPACES.
002170     05  WS-T-CUST-LBL             PIC X(17) VALUE
002180         "TOTAL CUSTOMERS: ".
002190     05  WS-T-CUST                 PIC ZZZZ9.
002200     05  FILLER                    PIC X(22) VALUE SPACES.
002205*    UNEDITED REDEFINES OF WS-RPT-TOTALS - SAME BYTES, PLAIN
002206*    NUMERIC PICTURES SO 980-PRINT-DIAGNOSTICS CAN DISPLAY THE
002207*    CLOCK/CUSTOMER-COUNT FIGURES WITHOUT THE ZZZ9/ZZZZ9 EDIT
002208*    CHARACTERS SHOWING UP ON THE OPERATOR CONSOLE.
002210 01  WS-RPT-TOTALS-ALT REDEFINES WS-RPT-TOTALS.
002220     05  FILLER                    PIC X(05).
002230     05  WS-T-CLOCK-LBL-ALT        PIC X(21).
002240     05  WS-T-CLOCK-ALT            PIC 9999V99.
002250     05  FILLER                    PIC X(04).
002260     05  WS-T-CUST-LBL-ALT         PIC X(17).
002270     05  WS-T-CUST-ALT             PIC 99999.
002280     05  FILLER                    PIC X(22).
002290*
002291*    SERVED/ABANDONED SPLIT - A SEPARATE LINE FROM WS-RPT-TOTALS
002292*    RATHER THAN CROWDING BOTH COUNTS ONTO ONE 80-BYTE LINE.
002300 01  WS-RPT-TOTALS-2.
002310     05  FILLER                    PIC X(05) VALUE SPACES.
002320     05  WS-T2-SERVED-LBL          PIC X(08) VALUE "SERVED: ".
002330     05  WS-T2-SERVED              PIC ZZZZ9.
002340     05  FILLER                    PIC X(05) VALUE SPACES.
002350     05  WS-T2-ABAND-LBL           PIC X(11) VALUE "ABANDONED: ".
002360     05  WS-T2-ABAND               PIC ZZZZ9.
002370     05  FILLER                    PIC X(33) VALUE SPACES.
002380*
002381*    AVERAGE WAIT - THE ONLY KPI LINE WHOSE STATUS CODE IS AS
002382*    WIDE AS "CRITICAL" (8 BYTES); THE OTHER STATUS FIELDS BELOW
002383*    ARE SIZED TO THEIR OWN LONGEST POSSIBLE STATUS WORD.
002390 01  WS-RPT-KPI-1.
002400     05  FILLER                    PIC X(05) VALUE SPACES.
002410     05  WS-K1-LBL                 PIC X(20) VALUE
002420         "AVERAGE WAIT (MIN): ".
002430     05  WS-K1-VAL                 PIC ZZZ9.99.
002440     05  FILLER                    PIC X(03) VALUE SPACES.
002450     05  WS-K1-STAT                PIC X(08).
002460     05  FILLER                    PIC X(33) VALUE SPACES.
002465*    UNEDITED REDEFINES, SAME REASON AS WS-RPT-TOTALS-ALT ABOVE -
002466*    THE DIAGNOSTIC DISPLAY NEVER WANTS AN EDIT-CHARACTER PICTURE.
002470 01  WS-RPT-KPI-1-ALT REDEFINES WS-RPT-KPI-1.
002480     05  FILLER                    PIC X(05).
002490     05  WS-K1-LBL-ALT             PIC X(20).
002500     05  WS-K1-VAL-ALT             PIC 9999V99.
002510     05  FILLER                    PIC X(04).
002520     05  WS-K1-STAT-ALT            PIC X(08).
002530     05  FILLER                    PIC X(33).
002540*
002541*    AVERAGE SERVICE TIME CARRIES NO STATUS CODE - PQKPI01 NEVER
002542*    DERIVES A WARNING/CRITICAL BAND FOR IT, SO THIS LINE IS
002543*    INFORMATIONAL ONLY (SEE 930-PRINT-KPI-BLOCK).
002550 01  WS-RPT-KPI-2.
002560     05  FILLER                    PIC X(05) VALUE SPACES.
002570     05  WS-K2-LBL                 PIC X(23) VALUE
002580         "AVERAGE SERVICE (MIN): ".
002590     05  WS-K2-VAL                 PIC ZZZ9.99.
002600     05  FILLER                    PIC X(41) VALUE SPACES.
002610*
002611*    SERVER UTILIZATION PCT - ONE-DECIMAL PRECISION (ZZ9.9) SINCE
002612*    THIS KPI'S OWN WORKING FIELD IS ONLY V9, NOT V99 LIKE THE
002613*    OTHER PERCENTAGE-BASED KPIS.
002620 01  WS-RPT-KPI-3.
002630     05  FILLER                    PIC X(05) VALUE SPACES.
002640     05  WS-K3-LBL                 PIC X(23) VALUE
002650         "SERVER UTILIZATION PCT:".
002660     05  FILLER                    PIC X(01) VALUE SPACE.
002670     05  WS-K3-VAL                 PIC ZZ9.9.
002680     05  FILLER                    PIC X(03) VALUE SPACES.
002690     05  WS-K3-STAT                PIC X(07).
002700     05  FILLER                    PIC X(36) VALUE SPACES.
002705*    SAME PATTERN AGAIN - UNEDITED 999V9 IN PLACE OF THE ZZ9.9
002706*    UTILIZATION PICTURE.
002710 01  WS-RPT-KPI-3-ALT REDEFINES WS-RPT-KPI-3.
002720     05  FILLER                    PIC X(05).
002722     05  WS-K3-LBL-ALT             PIC X(23).
002724     05  FILLER                    PIC X(01).
002730     05  WS-K3-VAL-ALT             PIC 999V9.
002750     05  FILLER                    PIC X(04).
002760     05  WS-K3-STAT-ALT            PIC X(07).
002770     05  FILLER                    PIC X(36).
002780*
002781*    ABANDONMENT RATE PCT - THE NINE-BYTE STATUS FIELD IS SIZED
002782*    FOR "CRITICAL" PLUS A LEADING BLANK, MATCHING 600-SET-KPI-
002783*    STATUSES' WKO-ABANDON-STATUS VALUES EXACTLY.
002790 01  WS-RPT-KPI-4.
002800     05  FILLER                    PIC X(05) VALUE SPACES.
002810     05  WS-K4-LBL                 PIC X(21) VALUE
002820         "ABANDONMENT RATE PCT:".
002830     05  FILLER                    PIC X(01) VALUE SPACE.
002840     05  WS-K4-VAL                 PIC ZZ9.99.
002850     05  FILLER                    PIC X(03) VALUE SPACES.
002860     05  WS-K4-STAT                PIC X(09).
002870     05  FILLER                    PIC X(35) VALUE SPACES.
002880*
002881*    THROUGHPUT CLOSES OUT THE KPI BLOCK - NO STATUS CODE, NO
002882*    WARNING THRESHOLD, JUST THE COMPUTED CUSTOMERS-PER-HOUR
002883*    FIGURE FROM 400-CALC-THROUGHPUT OVER IN PQKPI01.
002890 01  WS-RPT-KPI-5.
002900     05  FILLER                    PIC X(05) VALUE SPACES.
002910     05  WS-K5-LBL                 PIC X(24) VALUE
002920         "THROUGHPUT (CUST/HOUR): ".
002930     05  WS-K5-VAL                 PIC ZZZZ9.9.
002940     05  FILLER                    PIC X(43) VALUE SPACES.
002950*
002951*    ONE LINE, THREE CUMULATIVE-BAND PERCENTAGES - UNDER-3 IS NOT
002952*    SUBTRACTED OUT OF UNDER-5, EACH IS ITS OWN INDEPENDENT
002953*    PERCENTAGE OF ALL COMPLETED CUSTOMERS (SEE 500-CALC-WAIT-
002954*    DIST IN PQKPI01 FOR HOW THEY ARE DERIVED).
002960 01  WS-RPT-DIST.
002970     05  FILLER                    PIC X(05) VALUE SPACES.
002975*    UNDER-3 FIGURE.
002980     05  WS-D-LBL3                 PIC X(18) VALUE
002990         "WAIT UNDER 3 MIN: ".
003000     05  WS-D-U3                   PIC ZZ9.9.
003010     05  FILLER                    PIC X(02) VALUE SPACES.
003015*    UNDER-5 FIGURE.
003020     05  WS-D-LBL5                 PIC X(13) VALUE
003030         "UNDER 5 MIN: ".
003040     05  WS-D-U5                   PIC ZZ9.9.
003050     05  FILLER                    PIC X(02) VALUE SPACES.
003055*    UNDER-10 FIGURE.
003060     05  WS-D-LBL10                PIC X(14) VALUE
003070         "UNDER 10 MIN: ".
003080     05  WS-D-U10                  PIC ZZ9.9.
003090     05  FILLER                    PIC X(11) VALUE SPACES.
003100*
003101*    COLUMN HEADER FOR THE PER-SERVICE-TYPE BREAKOUT PRINTED BY
003102*    950-PRINT-SVC-BLOCKS - ONE LITERAL TEXT FIELD RATHER THAN
003103*    SEPARATE COLUMN LABELS SINCE THE SPACING NEVER CHANGES.
003110 01  WS-RPT-SVC-HDR.
003120     05  FILLER                    PIC X(05) VALUE SPACES.
003130     05  WS-SH-TEXT                PIC X(60) VALUE
003140         "SERVICE TYPE     TOTAL COMPLETED ABANDONED   AVG WAIT".
003150     05  FILLER                    PIC X(15) VALUE SPACES.
003160*
003161*    ONE OF THESE IS PRINTED PER SERVICE TYPE BY 960-PRINT-SVC-
003162*    TYPE-BLOCK - WS-SL-NAME COMES FROM PQ-ST-NAME, EVERYTHING
003163*    ELSE IS MOVED IN FRESH FOR EACH TYPE BEFORE THE WRITE.
003170 01  WS-RPT-SVC-LINE.
003180     05  FILLER                    PIC X(05) VALUE SPACES.
003190     05  WS-SL-NAME                PIC X(14).
003200     05  WS-SL-TOTAL               PIC ZZZZ9.
003210     05  FILLER                    PIC X(03) VALUE SPACES.
003220     05  WS-SL-COMPLETED           PIC ZZZZ9.
003230     05  FILLER                    PIC X(03) VALUE SPACES.
003240     05  WS-SL-ABANDONED           PIC ZZZZ9.
003250     05  FILLER                    PIC X(03) VALUE SPACES.
003260     05  WS-SL-AVG-WAIT            PIC ZZZ9.99.
003270     05  FILLER                    PIC X(21) VALUE SPACES.
003280*
003290 01  WS-RPT-TRAILER.
003300     05  FILLER                    PIC X(30) VALUE SPACES.
003310     05  WS-TR-TEXT                PIC X(15) VALUE "END OF REPORT".
003320     05  FILLER                    PIC X(35) VALUE SPACES.
003330*
003340 01  WS-RPT-BLANK-LINE             PIC X(80) VALUE SPACES.
003350*
003360******************************************************************
003370 PROCEDURE DIVISION.
003380******************************************************************
003390*
003391*    OVERALL CONTROL FLOW - SET UP THE IN-MEMORY TABLES, OPEN THE
003392*    FOUR FILES, PRIME THE PARAMETER RECORD AND THE FIRST ARRIVAL,
003393*    THEN DRIVE THE DISCRETE-EVENT CLOCK UNTIL EVERY QUEUE, EVERY
003394*    SERVER AND THE ARRIVAL FEED ARE ALL SIMULTANEOUSLY IDLE.
003395*    ANALYTICS AND THE PRINTED REPORT ONLY RUN ONCE, AFTER THE
003396*    LOOP EXITS.
003400 000-MAIN-CONTROL.
003410     MOVE "000-MAIN-CONTROL" TO WS-PROGRAM-STATUS.
003411*    TABLES/SWITCHES TO THEIR START-OF-RUN STATE.
003420     PERFORM 050-INIT-WORK THRU 056-INIT-ONE-BOOTH-EXIT.
003421*    OPEN ALL FOUR FILES BEFORE TOUCHING ANY OF THEM.
003430     PERFORM 100-OPEN-FILES THRU 100-OPEN-FILES-EXIT.
003431*    ONE PARAMETER RECORD DRIVES THE WHOLE RUN - READ IT, APPLY
003432*    SHOP DEFAULTS FOR ANY BLANK/ZERO FIELD, VALIDATE THE
003433*    STRATEGY CODE, THEN DERIVE THE PER-TYPE BASE SERVICE TIMES.
003440     PERFORM 200-READ-PARMS THRU 240-SET-SVC-BASES-EXIT.
003441*    PRIME THE LOOK-AHEAD BUFFER WITH THE FIRST ARRIVAL RECORD SO
003442*    310-FIND-NEXT-EVENT-TIME HAS SOMETHING TO COMPARE AGAINST ON
003443*    ITS VERY FIRST PASS.
003450     PERFORM 510-READ-NEXT-ARRIVAL THRU 510-READ-NEXT-ARRIVAL-EXIT.
003451*    THE EVENT LOOP ITSELF - ONE PASS PER DISTINCT EVENT TIME,
003452*    UNTIL 360-CHECK-DONE DECIDES THERE IS NOTHING LEFT TO WAIT
003453*    FOR (NO MORE ARRIVALS, NO BUSY SERVER, NO QUEUED CUSTOMER).
003460     PERFORM 300-EVENT-LOOP THRU 300-EVENT-LOOP-EXIT
003470         UNTIL WS-NO-MORE-WORK.
003471*    HAND THE ACCUMULATED RUN TOTALS TO PQKPI01 FOR THE KPI MATH.
003480     PERFORM 850-CALL-ANALYTICS THRU 850-CALL-ANALYTICS-EXIT.
003481*    PRINT THE RUN-STATISTICS REPORT (AND THE OPTIONAL UPSI-0
003482*    CONSOLE TRACE AT ITS TAIL).
003490     PERFORM 900-PRINT-REPORT THRU 980-PRINT-DIAGNOSTICS-EXIT.
003500     PERFORM 800-CLOSE-FILES THRU 800-CLOSE-FILES-EXIT.
003510     STOP RUN.
003520*
003530******************************************************************
003540*    INITIALISATION.
003550******************************************************************
003551*    BUILD THE THREE QUEUE-TYPE TABLES, ALL 10 SERVER SLOTS AND
003552*    ALL 10 BOOTH SLOTS FRESH FOR THIS RUN - PQTABS CARRIES NO
003553*    VALUE CLAUSES OF ITS OWN SINCE THE SAME COPYBOOK IS ALSO
003554*    USED (IN PRINCIPLE) BY ANY FUTURE STAND-ALONE REPORT-ONLY
003555*    UTILITY THAT WOULD NOT WANT THESE DEFAULTS FORCED ON IT.
003560 050-INIT-WORK.
003570     MOVE "050-INIT-WORK" TO WS-PROGRAM-STATUS.
003571*    SERVICE-TYPE CODES IN FIXED TABLE POSITION - STANDARD POST
003572*    IS ALWAYS SLOT 1, PASSPORTS SLOT 2, PARCELS SLOT 3.  EVERY
003573*    OTHER PARAGRAPH IN THIS PROGRAM ASSUMES THIS ORDERING.
003580     MOVE "S" TO PQ-Q-SVC-CODE(1).
003590     MOVE "P" TO PQ-Q-SVC-CODE(2).
003600     MOVE "C" TO PQ-Q-SVC-CODE(3).
003610     PERFORM 052-INIT-ONE-QUEUE THRU 052-INIT-ONE-QUEUE-EXIT
003620         VARYING PQ-TYPE-IDX FROM 1 BY 1
003630         UNTIL PQ-TYPE-IDX > 3.
003631*    DISPLAY NAMES AND CODES FOR THE SERVICE-TYPE STATISTICS
003632*    TABLE PRINTED ON THE RUN REPORT (950-PRINT-SVC-BLOCKS).
003640     MOVE "S" TO PQ-ST-CODE(1).
003650     MOVE "STANDARD POST " TO PQ-ST-NAME(1).
003660     MOVE "P" TO PQ-ST-CODE(2).
003670     MOVE "PASSPORTS     " TO PQ-ST-NAME(2).
003680     MOVE "C" TO PQ-ST-CODE(3).
003690     MOVE "PARCELS       " TO PQ-ST-NAME(3).
003700     PERFORM 054-INIT-ONE-SERVER THRU 054-INIT-ONE-SERVER-EXIT
003710         VARYING PQ-SVR-IDX FROM 1 BY 1
003720         UNTIL PQ-SVR-IDX > 10.
003730     PERFORM 056-INIT-ONE-BOOTH THRU 056-INIT-ONE-BOOTH-EXIT
003740         VARYING PQ-BTH-IDX FROM 1 BY 1
003750         UNTIL PQ-BTH-IDX > 10.
003751*    STRATEGY R (ROUND ROBIN) ALWAYS STARTS ITS SWEEP AT THE
003752*    STANDARD POST SLOT ON A FRESH RUN.
003760     MOVE 1 TO PQ-ROUND-ROBIN-PTR.
003761*    WAIT-TIME DISTRIBUTION BAND COUNTERS - SEE 630-UPDATE-WAIT-
003762*    BAND BELOW FOR WHERE THESE GET INCREMENTED.
003770     MOVE 0 TO PQ-BAND-UNDER-3.
003780     MOVE 0 TO PQ-BAND-UNDER-5.
003790     MOVE 0 TO PQ-BAND-UNDER-10.
003800     GO TO 056-INIT-ONE-BOOTH-EXIT.
003810*
003811*    HEAD AND TAIL BOTH START AT SLOT 1 - AN EMPTY QUEUE IS HEAD
003812*    EQUAL TO TAIL WITH COUNT ZERO, NOT A SENTINEL VALUE.
003820 052-INIT-ONE-QUEUE.
003830     MOVE 0 TO PQ-Q-COUNT(PQ-TYPE-IDX).
003840     MOVE 1 TO PQ-Q-HEAD(PQ-TYPE-IDX).
003850     MOVE 1 TO PQ-Q-TAIL(PQ-TYPE-IDX).
003860 052-INIT-ONE-QUEUE-EXIT.
003870     EXIT.
003880*
003881*    EVERY SERVER STARTS IDLE REGARDLESS OF HOW MANY THE PARM
003882*    RECORD ASKED FOR - SERVERS PAST PRM-NUM-SERVERS SIMPLY NEVER
003883*    GET PICKED BY 706-FIND-SPARE-SERVER'S BOUNDED SCAN.
003890 054-INIT-ONE-SERVER.
003900     MOVE "I" TO PQ-SVR-STATUS(PQ-SVR-IDX).
003910 054-INIT-ONE-SERVER-EXIT.
003920     EXIT.
003930*
003931*    SAME IDEA FOR BOOTHS - ALL FREE AT START, REGARDLESS OF
003932*    PRM-NUM-BOOTHS.
003940 056-INIT-ONE-BOOTH.
003950     MOVE "F" TO PQ-BOOTH-STATUS(PQ-BTH-IDX).
003960 056-INIT-ONE-BOOTH-EXIT.
003970     EXIT.
003980*
003990******************************************************************
004000*    FILE HANDLING.
004010******************************************************************
004011*    ONLY PARMFILE AND ARRVFILE HAVE A STATUS WORTH ABENDING ON -
004012*    JRNYFILE AND RUNRPT ARE OUTPUT-ONLY AND OPEN OUTPUT NEVER
004013*    FAILS ON THIS SHOP'S DASD UNLESS THE JCL ITSELF IS WRONG,
004014*    WHICH A FILE-STATUS CHECK HERE WOULD NOT CATCH ANYWAY.
004020 100-OPEN-FILES.
004030     MOVE "100-OPEN-FILES" TO WS-PROGRAM-STATUS.
004031*    BOTH INPUTS OPENED BEFORE EITHER OUTPUT - IF EITHER INPUT IS
004032*    MISSING THERE IS NO POINT CREATING THE OUTPUT FILES AT ALL.
004040     OPEN INPUT  PARMFILE.
004050     OPEN INPUT  ARRVFILE.
004060     OPEN OUTPUT JRNYFILE.
004070     OPEN OUTPUT RUNRPT.
004075*    EITHER BAD OPEN DROPS STRAIGHT TO 990-ABEND.
004080     IF WS-PARM-STATUS NOT = "00"
004090         DISPLAY "PQSIM01 - PARMFILE OPEN FAILED, STATUS "
004100                 WS-PARM-STATUS
004110         GO TO 990-ABEND
004120     END-IF.
004130     IF WS-ARRV-STATUS NOT = "00"
004140         DISPLAY "PQSIM01 - ARRVFILE OPEN FAILED, STATUS "
004150                 WS-ARRV-STATUS
004160         GO TO 990-ABEND
004170     END-IF.
004180 100-OPEN-FILES-EXIT.
004190     EXIT.
004200*
004210 800-CLOSE-FILES.
004220     MOVE "800-CLOSE-FILES" TO WS-PROGRAM-STATUS.
004221*    ALL FOUR TOGETHER - NONE OF THEM IS EVER LEFT OPEN ON A NORMAL
004222*    END OF JOB.
004230     CLOSE PARMFILE, ARRVFILE, JRNYFILE, RUNRPT.
004240 800-CLOSE-FILES-EXIT.
004250     EXIT.
004260*
004261*    REACHED ONLY FROM 100-OPEN-FILES ABOVE ON A BAD FILE-OPEN
004262*    STATUS - THERE IS NOTHING USEFUL LEFT TO DO, SO END THE JOB
004263*    HERE RATHER THAN LET THE EVENT LOOP RUN AGAINST AN UNOPENED
004264*    FILE.
004270 990-ABEND.
004280     DISPLAY "PQSIM01 - ABNORMAL TERMINATION - JOB STOPPED".
004290     STOP RUN.
004300*
004310******************************************************************
004320*    PARAMETER RECORD - READ, DEFAULT, VALIDATE.
004330******************************************************************
004331*    A MISSING OR EMPTY PARMFILE IS NOT AN ERROR CONDITION HERE -
004332*    IT SIMPLY MEANS "RUN WITH SHOP DEFAULTS", SO THE AT-END
004333*    BRANCH CLEARS THE RECORD TO SPACES (EVERY FIELD SEEN AS
004334*    BLANK/ZERO) RATHER THAN GOING TO 990-ABEND.
004340 200-READ-PARMS.
004350     MOVE "200-READ-PARMS" TO WS-PROGRAM-STATUS.
004360     READ PARMFILE
004370         AT END
004380             MOVE SPACES TO PQPARM-REC
004390         NOT AT END
004400             CONTINUE
004410     END-READ.
004420     PERFORM 220-DEFAULT-PARMS THRU 220-DEFAULT-PARMS-EXIT.
004430     PERFORM 230-VALIDATE-PARMS THRU 230-VALIDATE-PARMS-EXIT.
004440     PERFORM 240-SET-SVC-BASES THRU 240-SET-SVC-BASES-EXIT.
004450     GO TO 240-SET-SVC-BASES-EXIT.
004460*
004461*    EVERY BLANK/ZERO FIELD GETS THE SHOP'S STANDARD PILOT-RUN
004462*    DEFAULT (PST-0147) - THESE ARE THE SAME NUMBERS THE ORIGINAL
004463*    MAIN-HALL PILOT RAN WITH IN 1987 AND OPS HAS NEVER ASKED TO
004464*    CHANGE THEM.  SERVERS AND BOOTHS ARE ALSO CAPPED AT THE
004465*    10-SLOT TABLE SIZE IN PQTABS SO A BAD PARM RECORD CANNOT
004466*    DRIVE AN OUT-OF-TABLE SUBSCRIPT LATER IN THE RUN.
004470 220-DEFAULT-PARMS.
004471*    DEFAULT DISPATCH STRATEGY - LONGEST WAIT FIRST.
004480     IF PRM-STRATEGY = SPACE
004490         MOVE "L" TO PRM-STRATEGY
004500     END-IF.
004501*    DEFAULT SERVER/BOOTH COUNTS - THE 1987 MAIN-HALL PILOT NUMBERS.
004510     IF PRM-NUM-SERVERS = 0
004520         MOVE 5 TO PRM-NUM-SERVERS
004530     END-IF.
004540     IF PRM-NUM-BOOTHS = 0
004550         MOVE 4 TO PRM-NUM-BOOTHS
004560     END-IF.
004561*    DEFAULT BASE SERVICE MINUTES, ONE PER SERVICE TYPE.
004570     IF PRM-SVC-STD = 0
004580         MOVE 2.00 TO PRM-SVC-STD
004590     END-IF.
004600     IF PRM-SVC-PAS = 0
004610         MOVE 5.00 TO PRM-SVC-PAS
004620     END-IF.
004630     IF PRM-SVC-PCL = 0
004640         MOVE 3.00 TO PRM-SVC-PCL
004650     END-IF.
004651*    ABANDONMENT DEFAULTS TO ON, WITH A 10-MINUTE PATIENCE LIMIT.
004660     IF PRM-ABANDON-FLAG = SPACE
004670         MOVE "Y" TO PRM-ABANDON-FLAG
004680     END-IF.
004690     IF PRM-ABANDON-LIM = 0
004700         MOVE 10.00 TO PRM-ABANDON-LIM
004710     END-IF.
004711*    HARD CAP AT THE 10-SLOT PQTABS TABLE SIZE REGARDLESS OF WHAT
004712*    THE PARM RECORD ASKED FOR.
004720     IF PRM-NUM-SERVERS > 10
004730         MOVE 10 TO PRM-NUM-SERVERS
004740     END-IF.
004750     IF PRM-NUM-BOOTHS > 10
004760         MOVE 10 TO PRM-NUM-BOOTHS
004770     END-IF.
004780 220-DEFAULT-PARMS-EXIT.
004790     EXIT.
004800*
004801*    STRATEGY CODE MUST BE ONE OF L/S/R/P (SEE THE PQ-VALID-
004802*    STRATEGY CLASS TEST IN SPECIAL-NAMES) - A BAD CODE SLIPPING
004803*    IN FROM A MISKEYED PARM RECORD FALLS BACK TO LONGEST-WAIT
004804*    RATHER THAN ABENDING THE RUN OVER IT.
004810 230-VALIDATE-PARMS.
004820     IF PRM-STRATEGY IS NOT PQ-VALID-STRATEGY
004830         DISPLAY "PQSIM01 - INVALID STRATEGY CODE, USING L"
004840         MOVE "L" TO PRM-STRATEGY
004850     END-IF.
004860 230-VALIDATE-PARMS-EXIT.
004870     EXIT.
004880*
004881*    COPY THE THREE PER-TYPE BASE SERVICE TIMES OUT OF THE
004882*    PARAMETER RECORD AND INTO THE SERVICE-TYPE TABLE, WHERE
004883*    720-SELECT-SHORTEST-JOB AND 750-START-SERVICE BOTH EXPECT
004884*    TO FIND THEM.
004890 240-SET-SVC-BASES.
004900     MOVE PRM-SVC-STD TO PQ-ST-BASE-SVC(1).
004910     MOVE PRM-SVC-PAS TO PQ-ST-BASE-SVC(2).
004920     MOVE PRM-SVC-PCL TO PQ-ST-BASE-SVC(3).
004930 240-SET-SVC-BASES-EXIT.
004940     EXIT.
004950*
004960******************************************************************
004970*    MAIN EVENT LOOP.
004980******************************************************************
004981*    ONE PASS COVERS EXACTLY ONE DISTINCT EVENT TIME - EITHER THE
004982*    NEXT ARRIVAL ON THE FEED OR THE SOONEST SERVER COMPLETION,
004983*    WHICHEVER COMES FIRST.  COMPLETIONS ARE PROCESSED BEFORE
004984*    ABANDONMENTS, AND ABANDONMENTS BEFORE THE NEW ARRIVAL, SO A
004985*    SERVER OR BOOTH FREED UP AT THIS EVENT TIME IS ALREADY
004986*    AVAILABLE TO THE DISPATCH STEP THAT CLOSES OUT THE PASS.
004990 300-EVENT-LOOP.
005000     MOVE "300-EVENT-LOOP" TO WS-PROGRAM-STATUS.
005001*    ADVANCE PQ-SIM-CLOCK TO THE NEXT EVENT.
005010     PERFORM 310-FIND-NEXT-EVENT-TIME THRU 310-FIND-NEXT-EVENT-TIME-EXIT.
005011*    ANY SERVER WHOSE SVC-END LANDED EXACTLY ON THE NEW CLOCK
005012*    VALUE FINISHES NOW.
005020     PERFORM 400-PROCESS-COMPLETIONS THRU 400-PROCESS-COMPLETIONS-EXIT.
005021*    ABANDONMENT CHECKING IS SKIPPED ENTIRELY WHEN THE PARM
005022*    RECORD'S ABANDON FLAG IS OFF - OPS USES THIS TO MODEL AN
005023*    INFINITE-PATIENCE (NO-RENEGE) POLICY FOR COMPARISON RUNS.
005030     IF PRM-ABANDON-ON
005040         PERFORM 450-PROCESS-ABANDONMENTS THRU
005050             450-PROCESS-ABANDONMENTS-EXIT
005060     END-IF.
005061*    ONLY QUEUE THE NEW ARRIVAL IF THIS EVENT TIME WAS IN FACT AN
005062*    ARRIVAL AND NOT A SERVER COMPLETION.
005070     IF WS-EVENT-ARRIVAL
005080         PERFORM 500-PROCESS-ARRIVAL THRU 500-PROCESS-ARRIVAL-EXIT
005090     END-IF.
005091*    WITH SERVERS/BOOTHS FREED AND THE NEW ARRIVAL QUEUED, TRY TO
005092*    START AS MANY NEW SERVICES AS THE STRATEGY AND AVAILABLE
005093*    RESOURCES ALLOW BEFORE MOVING THE CLOCK AGAIN.
005100     PERFORM 700-DISPATCH-CUSTOMERS THRU 750-START-SERVICE-EXIT.
005101*    DECIDE WHETHER ANOTHER PASS IS NEEDED AT ALL.
005110     PERFORM 360-CHECK-DONE THRU 360-CHECK-DONE-EXIT.
005120 300-EVENT-LOOP-EXIT.
005130     EXIT.
005140*
005141*    THE NEXT EVENT TIME IS THE EARLIER OF (A) THE ALREADY-
005142*    BUFFERED NEXT ARRIVAL'S TIME AND (B) THE SOONEST SVC-END
005143*    AMONG ALL BUSY SERVERS.  9999.99 IS A SENTINEL "NO ARRIVAL
005144*    PENDING" VALUE HIGHER THAN ANY REAL CLOCK READING CAN EVER
005145*    REACH IN ONE SIMULATED DAY.
005150 310-FIND-NEXT-EVENT-TIME.
005160     MOVE "N" TO WS-EVENT-ARRIVAL-SW.
005170     MOVE 9999.99 TO WS-NEXT-EVENT-TIME.
005180     IF WS-NEXT-ARR-IS-VALID
005190         MOVE WS-NEXT-ARR-TIME TO WS-NEXT-EVENT-TIME
005200         MOVE "Y" TO WS-EVENT-ARRIVAL-SW
005210     END-IF.
005220     PERFORM 315-SCAN-SERVERS THRU 315-SCAN-SERVERS-EXIT
005230         VARYING PQ-SVR-IDX FROM 1 BY 1
005240         UNTIL PQ-SVR-IDX > PRM-NUM-SERVERS.
005250     MOVE WS-NEXT-EVENT-TIME TO PQ-SIM-CLOCK.
005260 310-FIND-NEXT-EVENT-TIME-EXIT.
005270     EXIT.
005280*
005281*    A STRICTLY EARLIER SERVER COMPLETION BEATS THE BUFFERED
005282*    ARRIVAL AND FLIPS THE ARRIVAL SWITCH BACK OFF - A TIE
005283*    BETWEEN AN ARRIVAL AND A COMPLETION AT THE SAME MINUTE
005284*    FAVOURS PROCESSING THE ARRIVAL, SINCE THE COMPLETION WILL
005285*    STILL BE CAUGHT BY 400-PROCESS-COMPLETIONS' NOT-GREATER-THAN
005286*    TEST ON THE SAME PASS.
005290 315-SCAN-SERVERS.
005300     IF PQ-SVR-BUSY(PQ-SVR-IDX) AND
005310        PQ-SVR-SVC-END(PQ-SVR-IDX) < WS-NEXT-EVENT-TIME
005320         MOVE PQ-SVR-SVC-END(PQ-SVR-IDX) TO WS-NEXT-EVENT-TIME
005330         MOVE "N" TO WS-EVENT-ARRIVAL-SW
005340     END-IF.
005350 315-SCAN-SERVERS-EXIT.
005360     EXIT.
005370*
005371*    THE RUN IS OVER ONLY WHEN THE ARRIVAL FEED IS EXHAUSTED *AND*
005372*    NOTHING IS LEFT BUSY OR QUEUED - AS LONG AS A VALID BUFFERED
005373*    ARRIVAL REMAINS, THE LOOP MUST KEEP GOING EVEN IF EVERY
005374*    SERVER IS CURRENTLY IDLE.
005380 360-CHECK-DONE.
005390     MOVE "Y" TO WS-MORE-WORK-SW.
005400     IF NOT WS-NEXT-ARR-IS-VALID
005410         PERFORM 365-CHECK-QUEUES-AND-SERVERS THRU
005420             365-CHECK-QUEUES-AND-SERVERS-EXIT
005430     END-IF.
005440 360-CHECK-DONE-EXIT.
005450     EXIT.
005460*
005461*    "ALL IDLE" MEANS EVERY ONE OF THE THREE QUEUES IS EMPTY AND
005462*    EVERY CONFIGURED SERVER IS IDLE - IF EITHER CONDITION FAILS
005463*    ANYWHERE, THERE IS STILL WORK FOR A FUTURE PASS TO DO.
005470 365-CHECK-QUEUES-AND-SERVERS.
005480     MOVE "Y" TO WS-ALL-IDLE-SW.
005490     PERFORM 366-CHECK-ONE-QUEUE THRU 366-CHECK-ONE-QUEUE-EXIT
005500         VARYING PQ-TYPE-IDX FROM 1 BY 1
005510         UNTIL PQ-TYPE-IDX > 3.
005520     PERFORM 367-CHECK-ONE-SERVER THRU 367-CHECK-ONE-SERVER-EXIT
005530         VARYING PQ-SVR-IDX FROM 1 BY 1
005540         UNTIL PQ-SVR-IDX > PRM-NUM-SERVERS.
005550     IF WS-ALL-IDLE
005560         MOVE "N" TO WS-MORE-WORK-SW
005570     END-IF.
005580 365-CHECK-QUEUES-AND-SERVERS-EXIT.
005590     EXIT.
005600*
005601*    ANY NONEMPTY QUEUE, OF ANY SERVICE TYPE, IS ENOUGH TO KEEP
005602*    THE SIMULATION GOING.
005610 366-CHECK-ONE-QUEUE.
005620     IF PQ-Q-COUNT(PQ-TYPE-IDX) > 0
005630         MOVE "N" TO WS-ALL-IDLE-SW
005640     END-IF.
005650 366-CHECK-ONE-QUEUE-EXIT.
005660     EXIT.
005670*
005671*    SAME IDEA FOR SERVERS - BOOTHS ARE NOT CHECKED SEPARATELY
005672*    SINCE A BUSY BOOTH ALWAYS HAS A BUSY SERVER ATTACHED TO IT.
005680 367-CHECK-ONE-SERVER.
005690     IF PQ-SVR-BUSY(PQ-SVR-IDX)
005700         MOVE "N" TO WS-ALL-IDLE-SW
005710     END-IF.
005720 367-CHECK-ONE-SERVER-EXIT.
005730     EXIT.
005740*
005750******************************************************************
005760*    COMPLETIONS.
005770******************************************************************
005771*    A SERVER COMPLETES THE INSTANT ITS SVC-END IS NOT LATER THAN
005772*    THE NEW SIMULATION CLOCK - SVC-END WAS SET EXACTLY EQUAL TO
005773*    A FUTURE EVENT TIME BACK WHEN 750-START-SERVICE STARTED IT,
005774*    SO IN PRACTICE THIS TEST FIRES ON EQUALITY, NOT ON OVERSHOOT.
005780 400-PROCESS-COMPLETIONS.
005790     PERFORM 410-CHECK-ONE-SERVER-DONE THRU 410-CHECK-ONE-SERVER-DONE-EXIT
005800         VARYING PQ-SVR-IDX FROM 1 BY 1
005810         UNTIL PQ-SVR-IDX > PRM-NUM-SERVERS.
005820 400-PROCESS-COMPLETIONS-EXIT.
005830     EXIT.
005840*
005850 410-CHECK-ONE-SERVER-DONE.
005860     IF PQ-SVR-BUSY(PQ-SVR-IDX) AND
005870        PQ-SVR-SVC-END(PQ-SVR-IDX) NOT > PQ-SIM-CLOCK
005880         PERFORM 600-COMPLETE-CUSTOMER THRU 600-COMPLETE-CUSTOMER-EXIT
005890     END-IF.
005900 410-CHECK-ONE-SERVER-DONE-EXIT.
005910     EXIT.
005920*
005921*    WRITE THE FINISHED CUSTOMER'S JOURNEY RECORD, ROLL ITS
005922*    FIGURES INTO THE RUN-WIDE AND SERVICE-TYPE TOTALS, UPDATE
005923*    THE WAIT-BAND COUNTERS, AND FREE THE SERVER/BOOTH PAIR FOR
005924*    700-DISPATCH-CUSTOMERS TO REUSE LATER IN THE SAME PASS.
005930 600-COMPLETE-CUSTOMER.
005931*    COPY EVERYTHING THE SERVER SLOT REMEMBERS ABOUT THIS
005932*    CUSTOMER OVER TO THE OUTPUT RECORD BEFORE THE SLOT ITSELF IS
005933*    RELEASED BELOW AND OVERWRITTEN BY THE NEXT CUSTOMER STARTED.
005940     MOVE PQ-SVR-CUST-ID(PQ-SVR-IDX)   TO CUS-ID.
005950     MOVE PQ-SVR-SVC-TYPE(PQ-SVR-IDX)  TO CUS-SVC-TYPE.
005960     MOVE PQ-SVR-ARR-TIME(PQ-SVR-IDX)  TO CUS-ARR-TIME.
005970     MOVE PQ-SVR-SVC-START(PQ-SVR-IDX) TO CUS-SVC-START.
005980     MOVE PQ-SVR-SVC-END(PQ-SVR-IDX)   TO CUS-SVC-END.
005990     MOVE PQ-SVR-WAIT-DUR(PQ-SVR-IDX)  TO CUS-WAIT-DUR.
006000     COMPUTE CUS-SVC-DUR =
006010         PQ-SVR-SVC-END(PQ-SVR-IDX) - PQ-SVR-SVC-START(PQ-SVR-IDX).
006020     MOVE "C" TO CUS-OUTCOME.
006030     MOVE PQ-SVR-IDX TO CUS-SERVER-ID.
006040     MOVE PQ-SVR-BOOTH-NO(PQ-SVR-IDX) TO CUS-BOOTH-ID.
006050     WRITE PQJRNY-REC.
006051*    ROLL THIS CUSTOMER'S FIGURES INTO THE RUN-WIDE TOTALS THAT
006052*    850-CALL-ANALYTICS LATER HANDS TO PQKPI01.
006060     ADD 1 TO PQ-TOT-SERVED.
006070     ADD PQ-SVR-WAIT-DUR(PQ-SVR-IDX) TO PQ-TOT-WAIT-SUM.
006080     ADD CUS-SVC-DUR TO PQ-TOT-SVC-SUM.
006090     ADD CUS-SVC-DUR TO PQ-TOT-BUSY-MINS.
006100     ADD CUS-SVC-DUR TO PQ-SVR-BUSY-MINS(PQ-SVR-IDX).
006110     PERFORM 620-FIND-TYPE-IDX THRU 620-FIND-TYPE-IDX-EXIT.
006120     ADD 1 TO PQ-ST-COMPLETED(PQ-ST-IDX).
006130     ADD PQ-SVR-WAIT-DUR(PQ-SVR-IDX) TO PQ-ST-WAIT-SUM(PQ-ST-IDX).
006140     PERFORM 630-UPDATE-WAIT-BAND THRU 630-UPDATE-WAIT-BAND-EXIT.
006141*    FREE THE BOOTH AND SERVER TOGETHER - THEY ALWAYS CHANGE
006142*    STATE AS A PAIR IN THIS SIMULATION, NEVER INDEPENDENTLY.
006150     MOVE "F" TO PQ-BOOTH-STATUS(PQ-SVR-BOOTH-NO(PQ-SVR-IDX)).
006160     MOVE "I" TO PQ-SVR-STATUS(PQ-SVR-IDX).
006170 600-COMPLETE-CUSTOMER-EXIT.
006180     EXIT.
006190*
006191*    TRANSLATE THE ONE-CHARACTER SERVICE CODE INTO THE 1/2/3
006192*    TABLE SUBSCRIPT USED BY THE SERVICE-TYPE STATISTICS TABLE -
006193*    AN UNRECOGNISED CODE FALLS INTO THE PARCELS SLOT, THE SAME
006194*    DATA-QUALITY FALLBACK USED AT 505-FIND-ARR-TYPE-IDX BELOW
006195*    (PST-0162).
006200 620-FIND-TYPE-IDX.
006210     EVALUATE CUS-SVC-TYPE
006220         WHEN "S"   SET PQ-ST-IDX TO 1
006230         WHEN "P"   SET PQ-ST-IDX TO 2
006240         WHEN "C"   SET PQ-ST-IDX TO 3
006250         WHEN OTHER SET PQ-ST-IDX TO 3
006260     END-EVALUATE.
006270 620-FIND-TYPE-IDX-EXIT.
006280     EXIT.
006290*
006291*    THE THREE BANDS NEST (UNDER 5 INCLUDES EVERYONE ALREADY
006292*    COUNTED UNDER 3, AND SO ON) - PQKPI01'S 500-CALC-WAIT-DIST
006293*    TURNS THESE RAW COUNTS INTO THE DISTRIBUTION PERCENTAGES
006294*    PRINTED ON THE RUN REPORT.
006300 630-UPDATE-WAIT-BAND.
006310     IF PQ-SVR-WAIT-DUR(PQ-SVR-IDX) < 3.00
006320         ADD 1 TO PQ-BAND-UNDER-3
006330     END-IF.
006340     IF PQ-SVR-WAIT-DUR(PQ-SVR-IDX) < 5.00
006350         ADD 1 TO PQ-BAND-UNDER-5
006360     END-IF.
006370     IF PQ-SVR-WAIT-DUR(PQ-SVR-IDX) < 10.00
006380         ADD 1 TO PQ-BAND-UNDER-10
006390     END-IF.
006400 630-UPDATE-WAIT-BAND-EXIT.
006410     EXIT.
006420*
006430******************************************************************
006440*    ABANDONMENTS - A QUEUE'S WAIT IS MONOTONE FROM HEAD TO TAIL
006450*    (ARRIVALS ARE TIME-ORDERED), SO ONLY THE HEAD EVER NEEDS
006460*    CHECKING; ONCE THE HEAD IS INSIDE THE LIMIT NO ONE BEHIND IT
006470*    CAN HAVE WAITED LONGER.
006480******************************************************************
006490 450-PROCESS-ABANDONMENTS.
006500     PERFORM 455-CHECK-QUEUE-ABANDON THRU 455-CHECK-QUEUE-ABANDON-EXIT
006510         VARYING PQ-TYPE-IDX FROM 1 BY 1
006520         UNTIL PQ-TYPE-IDX > 3.
006530 450-PROCESS-ABANDONMENTS-EXIT.
006540     EXIT.
006550*
006551*    A SINGLE EVENT TIME CAN PUSH MORE THAN ONE HEAD-OF-QUEUE
006552*    CUSTOMER OVER THE ABANDON LIMIT AT ONCE (A BUSY STRETCH WITH
006553*    NO COMPLETIONS FOR A WHILE) - KEEP ABANDONING THE HEAD UNTIL
006554*    EITHER THE QUEUE RUNS DRY OR THE NEW HEAD IS STILL WITHIN
006555*    THE LIMIT.
006560 455-CHECK-QUEUE-ABANDON.
006570     MOVE "Y" TO WS-ABANDON-CONTINUE-SW.
006580     PERFORM 460-ABANDON-HEAD-IF-OVER THRU 460-ABANDON-HEAD-IF-OVER-EXIT
006590         UNTIL WS-ABANDON-CONTINUE-SW = "N".
006600 455-CHECK-QUEUE-ABANDON-EXIT.
006610     EXIT.
006620*
006630 460-ABANDON-HEAD-IF-OVER.
006631*    AN EMPTY QUEUE HAS NO HEAD TO CHECK - STOP THE LOOP.
006640     IF PQ-Q-COUNT(PQ-TYPE-IDX) = 0
006650         MOVE "N" TO WS-ABANDON-CONTINUE-SW
006660     ELSE
006661*    ONLY THE HEAD SLOT IS EVER CHECKED - IT IS THE LONGEST-
006662*    WAITING CUSTOMER, SO IF IT HAS NOT CROSSED THE LIMIT YET
006663*    NEITHER HAS ANYONE BEHIND IT IN THE SAME QUEUE.
006670         SET PQ-SLOT-IDX TO PQ-Q-HEAD(PQ-TYPE-IDX)
006680         COMPUTE WS-HEAD-WAIT =
006690             PQ-SIM-CLOCK - PQ-Q-ARR-TIME(PQ-TYPE-IDX, PQ-SLOT-IDX)
006700         IF WS-HEAD-WAIT > PRM-ABANDON-LIM
006710             PERFORM 650-ABANDON-CUSTOMER THRU 650-ABANDON-CUSTOMER-EXIT
006720         ELSE
006730             MOVE "N" TO WS-ABANDON-CONTINUE-SW
006740         END-IF
006750     END-IF.
006760 460-ABANDON-HEAD-IF-OVER-EXIT.
006770     EXIT.
006780*
006781*    AN ABANDONED CUSTOMER'S JOURNEY RECORD STILL GOES TO
006782*    JRNYFILE - SVC-START IS FORCED TO ZERO AND SVC-END/WAIT-DUR
006783*    ARE PINNED TO THE ABANDON LIMIT RATHER THAN LEFT AT WHATEVER
006784*    THE QUEUE SLOT HAPPENED TO CARRY, SINCE THIS CUSTOMER NEVER
006785*    ACTUALLY REACHED A SERVER.  SERVER-ID/BOOTH-ID ARE BOTH
006786*    ZERO FOR THE SAME REASON - THERE IS NO SERVER OR BOOTH TO
006787*    REPORT.
006790 650-ABANDON-CUSTOMER.
006800     SET PQ-SLOT-IDX TO PQ-Q-HEAD(PQ-TYPE-IDX).
006801*    IDENTITY AND ARRIVAL FIGURES COPIED STRAIGHT FROM THE QUEUE
006802*    SLOT, UNCHANGED.
006810     MOVE PQ-Q-CUST-ID(PQ-TYPE-IDX, PQ-SLOT-IDX)  TO CUS-ID.
006820     MOVE PQ-Q-SVC-TYPE(PQ-TYPE-IDX, PQ-SLOT-IDX) TO CUS-SVC-TYPE.
006830     MOVE PQ-Q-ARR-TIME(PQ-TYPE-IDX, PQ-SLOT-IDX) TO CUS-ARR-TIME.
006831*    SVC-START/END AND WAIT-DUR ARE PINNED TO THE ABANDON LIMIT,
006832*    NOT LEFT AT WHATEVER THE QUEUE SLOT CARRIED - SEE THE BANNER
006833*    ABOVE THIS PARAGRAPH.
006840     MOVE ZERO TO CUS-SVC-START.
006850     COMPUTE CUS-SVC-END =
006860         PQ-Q-ARR-TIME(PQ-TYPE-IDX, PQ-SLOT-IDX) + PRM-ABANDON-LIM.
006870     MOVE PRM-ABANDON-LIM TO CUS-WAIT-DUR.
006880     MOVE ZERO TO CUS-SVC-DUR.
006890     MOVE "A" TO CUS-OUTCOME.
006891*    SERVER-ID/BOOTH-ID STAY ZERO - NEITHER WAS EVER ASSIGNED.
006900     MOVE ZERO TO CUS-SERVER-ID.
006910     MOVE ZERO TO CUS-BOOTH-ID.
006920     WRITE PQJRNY-REC.
006930     ADD 1 TO PQ-TOT-ABANDONED.
006940     ADD 1 TO PQ-ST-ABANDONED(PQ-TYPE-IDX).
006941*    ADVANCE THE QUEUE HEAD PAST THE CUSTOMER JUST ABANDONED -
006942*    THE 200-SLOT TABLE IS CIRCULAR (SAME WRAP RULE AS THE TAIL
006943*    POINTER IN 500-PROCESS-ARRIVAL BELOW).
006950     ADD 1 TO PQ-Q-HEAD(PQ-TYPE-IDX).
006960     IF PQ-Q-HEAD(PQ-TYPE-IDX) > 200
006970         MOVE 1 TO PQ-Q-HEAD(PQ-TYPE-IDX)
006980     END-IF.
006990     SUBTRACT 1 FROM PQ-Q-COUNT(PQ-TYPE-IDX).
007000 650-ABANDON-CUSTOMER-EXIT.
007010     EXIT.
007020*
007030******************************************************************
007040*    ARRIVALS.
007050******************************************************************
007051*    THE BUFFERED NEXT ARRIVAL (WS-NEXT-ARR-*, FILLED BY
007052*    510-READ-NEXT-ARRIVAL) BECOMES A NEW QUEUE-SLOT ENTRY AT THE
007053*    TAIL OF ITS SERVICE TYPE'S QUEUE, THEN THE FEED IS READ
007054*    AGAIN SO THE BUFFER IS ALWAYS ONE RECORD AHEAD OF WHAT HAS
007055*    ACTUALLY BEEN QUEUED - THAT IS WHAT LETS 310-FIND-NEXT-
007056*    EVENT-TIME COMPARE "THE NEXT ARRIVAL" AGAINST SERVER
007057*    COMPLETIONS WITHOUT AN EXTRA LOOK-AHEAD READ OF ITS OWN.
007060 500-PROCESS-ARRIVAL.
007070     ADD 1 TO PQ-NEXT-CUST-ID.
007080     PERFORM 505-FIND-ARR-TYPE-IDX THRU 505-FIND-ARR-TYPE-IDX-EXIT.
007090     SET PQ-SLOT-IDX TO PQ-Q-TAIL(PQ-TYPE-IDX).
007100     MOVE PQ-NEXT-CUST-ID      TO PQ-Q-CUST-ID(PQ-TYPE-IDX,
007110                                                PQ-SLOT-IDX).
007120     MOVE WS-NEXT-ARR-TIME     TO PQ-Q-ARR-TIME(PQ-TYPE-IDX,
007130                                                PQ-SLOT-IDX).
007140     MOVE WS-NEXT-ARR-VARIANCE TO PQ-Q-VARIANCE(PQ-TYPE-IDX,
007150                                                PQ-SLOT-IDX).
007160     MOVE WS-NEXT-ARR-SVC-TYPE TO PQ-Q-SVC-TYPE(PQ-TYPE-IDX,
007170                                                PQ-SLOT-IDX).
007171*    QUEUE TABLE IS A 200-SLOT CIRCULAR BUFFER PER TYPE - WRAP
007172*    THE TAIL POINTER RATHER THAN LETTING IT RUN OFF THE END OF
007173*    PQ-Q-CUST-ID/ARR-TIME/VARIANCE/SVC-TYPE IN PQTABS.
007180     ADD 1 TO PQ-Q-TAIL(PQ-TYPE-IDX).
007190     IF PQ-Q-TAIL(PQ-TYPE-IDX) > 200
007200         MOVE 1 TO PQ-Q-TAIL(PQ-TYPE-IDX)
007210     END-IF.
007220     ADD 1 TO PQ-Q-COUNT(PQ-TYPE-IDX).
007230     ADD 1 TO PQ-TOT-CUSTOMERS.
007240     ADD 1 TO PQ-ST-TOTAL(PQ-TYPE-IDX).
007241*    REFILL THE LOOK-AHEAD BUFFER IMMEDIATELY.
007250     PERFORM 510-READ-NEXT-ARRIVAL THRU 510-READ-NEXT-ARRIVAL-EXIT.
007260 500-PROCESS-ARRIVAL-EXIT.
007270     EXIT.
007280*
007281*    SAME SERVICE-CODE-TO-SUBSCRIPT MAPPING, AND SAME PARCELS
007282*    FALLBACK FOR AN UNRECOGNISED CODE, AS 620-FIND-TYPE-IDX
007283*    ABOVE (PST-0162) - KEPT AS TWO SEPARATE PARAGRAPHS RATHER
007284*    THAN ONE SHARED ROUTINE BECAUSE ONE WORKS OFF CUS-SVC-TYPE
007285*    AND THE OTHER OFF WS-NEXT-ARR-SVC-TYPE.
007290 505-FIND-ARR-TYPE-IDX.
007300     EVALUATE WS-NEXT-ARR-SVC-TYPE
007310         WHEN "S"   SET PQ-TYPE-IDX TO 1
007320         WHEN "P"   SET PQ-TYPE-IDX TO 2
007330         WHEN "C"   SET PQ-TYPE-IDX TO 3
007340         WHEN OTHER SET PQ-TYPE-IDX TO 3
007350     END-EVALUATE.
007360 505-FIND-ARR-TYPE-IDX-EXIT.
007370     EXIT.
007380*
007381*    FILLS THE ONE-RECORD LOOK-AHEAD BUFFER.  ONCE ARRVFILE HITS
007382*    END OF FILE THE SWITCH STAYS SET AND EVERY LATER CALL JUST
007383*    RE-MARKS THE BUFFER INVALID WITHOUT ISSUING ANOTHER READ -
007384*    A SEQUENTIAL FILE READ PAST END OF FILE IS UNDEFINED ON
007385*    THIS SHOP'S COMPILER AND MUST NEVER BE ATTEMPTED TWICE.
007390 510-READ-NEXT-ARRIVAL.
007391*    ONCE EOF, NEVER TOUCH ARRVFILE AGAIN - JUST KEEP REPORTING AN
007392*    INVALID BUFFER.
007400     IF WS-ARRV-EOF
007410         MOVE "N" TO WS-NEXT-ARR-VALID-SW
007420     ELSE
007430         READ ARRVFILE
007440             AT END
007450                 MOVE "Y" TO WS-ARRV-EOF-SW
007460                 MOVE "N" TO WS-NEXT-ARR-VALID-SW
007461*    A GOOD READ STAGES ALL THREE ARRIVAL FIELDS AND MARKS THE
007462*    BUFFER VALID.
007470             NOT AT END
007480                 MOVE ARR-TIME     TO WS-NEXT-ARR-TIME
007490                 MOVE ARR-SVC-TYPE TO WS-NEXT-ARR-SVC-TYPE
007500                 MOVE ARR-VARIANCE TO WS-NEXT-ARR-VARIANCE
007510                 MOVE "Y" TO WS-NEXT-ARR-VALID-SW
007520         END-READ
007530     END-IF.
007540 510-READ-NEXT-ARRIVAL-EXIT.
007550     EXIT.
007560*
007570******************************************************************
007580*    DISPATCH - NEEDS A SPARE SERVER *AND* A FREE BOOTH *AND* A
007590*    NON-EMPTY QUEUE.  LOWEST-NUMBERED SPARE SERVER AND LOWEST-
007600*    NUMBERED FREE BOOTH ARE ALWAYS TAKEN.  RECAST 08/09/26 INTO
007610*    ONE PERFORM...THRU RANGE (PST-0394) - SEE CHANGE LOG.
007620******************************************************************
007630 700-DISPATCH-CUSTOMERS.
007631*    KEEP STARTING NEW SERVICES, ONE PER PASS THROUGH 705-TRY-
007632*    ONE-DISPATCH, UNTIL A PASS COMES UP EMPTY - EITHER NO SPARE
007633*    SERVER, NO FREE BOOTH, NO QUEUED CUSTOMER AT ALL, OR THE
007634*    ACTIVE STRATEGY DECLINED TO PICK A TYPE.  THIS LETS A SINGLE
007635*    EVENT TIME THAT FREED SEVERAL SERVERS AT ONCE (A BUSY BURST
007636*    OF COMPLETIONS) FILL ALL OF THEM BEFORE THE CLOCK MOVES ON.
007640     MOVE "Y" TO WS-DISPATCH-CONTINUE-SW.
007650     PERFORM 705-TRY-ONE-DISPATCH THRU 705-TRY-ONE-DISPATCH-EXIT
007660         UNTIL WS-DISPATCH-CONTINUE-SW = "N".
007670     GO TO 750-START-SERVICE-EXIT.
007680*
007681*    ONE ATTEMPT: FIND A SPARE SERVER, A FREE BOOTH, AND A NON-
007682*    EMPTY QUEUE INDEPENDENTLY OF EACH OTHER, THEN ONLY IF ALL
007683*    THREE EXIST ASK THE ACTIVE STRATEGY WHICH QUEUE TYPE TO
007684*    SERVE NEXT.  CHECKING RESOURCE AVAILABILITY BEFORE ROUTING
007685*    AVOIDS RUNNING A STRATEGY CALCULATION (SOME OF WHICH SCAN
007686*    ALL THREE QUEUES) ON A PASS THAT COULD NOT DISPATCH ANYONE
007687*    ANYWAY.
007690 705-TRY-ONE-DISPATCH.
007691*    THE THREE AVAILABILITY CHECKS RUN INDEPENDENTLY OF EACH OTHER
007692*    FIRST.
007700     PERFORM 706-FIND-SPARE-SERVER THRU 706-FIND-SPARE-SERVER-EXIT.
007710     PERFORM 707-FIND-FREE-BOOTH THRU 707-FIND-FREE-BOOTH-EXIT.
007720     PERFORM 708-ANY-QUEUE-NOT-EMPTY THRU 708-ANY-QUEUE-NOT-EMPTY-EXIT.
007721*    ONLY IF ALL THREE CAME BACK POSITIVE DOES THE STRATEGY EVEN
007722*    GET ASKED TO PICK A TYPE.
007730     IF WS-SEL-SVR-IDX = 0 OR WS-SEL-BTH-IDX = 0 OR
007740        NOT WS-FOUND
007750         MOVE "N" TO WS-DISPATCH-CONTINUE-SW
007760     ELSE
007770         PERFORM 715-ROUTE-STRATEGY THRU 715-ROUTE-STRATEGY-EXIT
007780         IF WS-SEL-TYPE-IDX = 0
007790             MOVE "N" TO WS-DISPATCH-CONTINUE-SW
007800         ELSE
007810             PERFORM 750-START-SERVICE THRU 750-START-SERVICE-EXIT
007820         END-IF
007830     END-IF.
007840 705-TRY-ONE-DISPATCH-EXIT.
007850     EXIT.
007860*
007861*    LOWEST-NUMBERED IDLE SERVER WINS, 1 THROUGH PRM-NUM-SERVERS
007862*    - THE SCAN STOPS THE MOMENT ONE IS FOUND (SEE THE VARYING
007863*    UNTIL CLAUSE'S SECOND TEST), SO THIS IS NOT A FULL TABLE
007864*    SCAN ON EVERY CALL.
007870 706-FIND-SPARE-SERVER.
007880     MOVE 0 TO WS-SEL-SVR-IDX.
007890     PERFORM 706-SCAN-SERVER THRU 706-SCAN-SERVER-EXIT
007900         VARYING PQ-SVR-IDX FROM 1 BY 1
007910         UNTIL PQ-SVR-IDX > PRM-NUM-SERVERS
007920         OR WS-SEL-SVR-IDX NOT = 0.
007930 706-FIND-SPARE-SERVER-EXIT.
007940     EXIT.
007950*
007960 706-SCAN-SERVER.
007970     IF PQ-SVR-IDLE(PQ-SVR-IDX) AND WS-SEL-SVR-IDX = 0
007980         MOVE PQ-SVR-IDX TO WS-SEL-SVR-IDX
007990     END-IF.
008000 706-SCAN-SERVER-EXIT.
008010     EXIT.
008020*
008021*    SAME LOWEST-NUMBERED-WINS RULE AS THE SERVER SCAN ABOVE,
008022*    BUT AGAINST PRM-NUM-BOOTHS - BOOTHS AND SERVERS ARE COUNTED
008023*    SEPARATELY BECAUSE A RUN CAN BE CONFIGURED WITH FEWER
008024*    BOOTHS THAN SERVERS (THE USUAL MAIN-HALL BOTTLENECK - SEE
008025*    THE PROGRAM REMARKS).
008030 707-FIND-FREE-BOOTH.
008040     MOVE 0 TO WS-SEL-BTH-IDX.
008050     PERFORM 707-SCAN-BOOTH THRU 707-SCAN-BOOTH-EXIT
008060         VARYING PQ-BTH-IDX FROM 1 BY 1
008070         UNTIL PQ-BTH-IDX > PRM-NUM-BOOTHS
008080         OR WS-SEL-BTH-IDX NOT = 0.
008090 707-FIND-FREE-BOOTH-EXIT.
008100     EXIT.
008110*
008120 707-SCAN-BOOTH.
008130     IF PQ-BOOTH-FREE(PQ-BTH-IDX) AND WS-SEL-BTH-IDX = 0
008140         MOVE PQ-BTH-IDX TO WS-SEL-BTH-IDX
008150     END-IF.
008160 707-SCAN-BOOTH-EXIT.
008170     EXIT.
008180*
008181*    A CHEAP PRE-CHECK BEFORE ROUTING - IF ALL THREE QUEUES ARE
008182*    EMPTY THERE IS NO POINT ASKING THE STRATEGY TO PICK ONE.
008190 708-ANY-QUEUE-NOT-EMPTY.
008200     MOVE "N" TO WS-FOUND-SW.
008210     PERFORM 709-CHECK-Q-NONEMPTY THRU 709-CHECK-Q-NONEMPTY-EXIT
008220         VARYING PQ-TYPE-IDX FROM 1 BY 1
008230         UNTIL PQ-TYPE-IDX > 3.
008240 708-ANY-QUEUE-NOT-EMPTY-EXIT.
008250     EXIT.
008260*
008270 709-CHECK-Q-NONEMPTY.
008280     IF PQ-Q-COUNT(PQ-TYPE-IDX) > 0
008290         MOVE "Y" TO WS-FOUND-SW
008300     END-IF.
008310 709-CHECK-Q-NONEMPTY-EXIT.
008320     EXIT.
008330*
008331*    DISPATCH STRATEGY SWITCH - PRM-STRATEGY WAS ALREADY CHECKED
008332*    AGAINST THE PQ-VALID-STRATEGY CLASS BACK AT 230-VALIDATE-
008333*    PARMS, SO THE WHEN OTHER BRANCH HERE IS A BELT-AND-
008334*    SUSPENDERS FALLBACK TO LONGEST-WAIT RATHER THAN A CODE PATH
008335*    THIS PROGRAM EXPECTS TO ACTUALLY TAKE.
008340 715-ROUTE-STRATEGY.
008341*    ONE-LETTER CODE, ONE STRATEGY PARAGRAPH - L/S/R/P IN THE SAME
008342*    ORDER THEY WERE ADDED TO THIS PROGRAM OVER THE YEARS.
008350     EVALUATE TRUE
008360         WHEN PRM-LONGEST-WAIT
008370             PERFORM 710-SELECT-LONGEST-WAIT THRU
008380                 710-SELECT-LONGEST-WAIT-EXIT
008390         WHEN PRM-SHORTEST-JOB
008400             PERFORM 720-SELECT-SHORTEST-JOB THRU
008410                 720-SELECT-SHORTEST-JOB-EXIT
008420         WHEN PRM-ROUND-ROBIN
008430             PERFORM 730-SELECT-ROUND-ROBIN THRU
008440                 730-SELECT-ROUND-ROBIN-EXIT
008450         WHEN PRM-PRIORITY-ORDER
008460             PERFORM 740-SELECT-PRIORITY THRU 740-SELECT-PRIORITY-EXIT
008461*    UNREACHABLE IN PRACTICE - SEE THE BANNER ABOVE.
008470         WHEN OTHER
008480             PERFORM 710-SELECT-LONGEST-WAIT THRU
008490                 710-SELECT-LONGEST-WAIT-EXIT
008500     END-EVALUATE.
008510 715-ROUTE-STRATEGY-EXIT.
008520     EXIT.
008530*
008540******************************************************************
008550*    STRATEGY L - LONGEST WAIT FIRST.  TIES GO TO THE LOWER-
008560*    NUMBERED QUEUE (STANDARD, THEN PASSPORTS, THEN PARCELS).
008570******************************************************************
008580 710-SELECT-LONGEST-WAIT.
008590     MOVE 0 TO WS-SEL-TYPE-IDX.
008600     MOVE 0 TO WS-BEST-WAIT.
008610     PERFORM 711-CHECK-LONGEST-WAIT THRU 711-CHECK-LONGEST-WAIT-EXIT
008620         VARYING PQ-TYPE-IDX FROM 1 BY 1
008630         UNTIL PQ-TYPE-IDX > 3.
008640 710-SELECT-LONGEST-WAIT-EXIT.
008650     EXIT.
008660*
008661*    STRICTLY-GREATER-THAN ON THE COMPARE MEANS THE FIRST TYPE
008662*    EXAMINED WITH A NON-EMPTY QUEUE WINS ANY TIE AGAINST A
008663*    LATER TYPE - THAT IS WHAT GIVES TIES THE STANDARD-BEFORE-
008664*    PASSPORTS-BEFORE-PARCELS ORDER DESCRIBED IN THE BANNER
008665*    ABOVE, SINCE THE SCAN ALWAYS RUNS 1, 2, 3.
008670 711-CHECK-LONGEST-WAIT.
008680     IF PQ-Q-COUNT(PQ-TYPE-IDX) > 0
008690         SET PQ-SLOT-IDX TO PQ-Q-HEAD(PQ-TYPE-IDX)
008700         COMPUTE WS-HEAD-WAIT =
008710             PQ-SIM-CLOCK - PQ-Q-ARR-TIME(PQ-TYPE-IDX, PQ-SLOT-IDX)
008720         IF WS-SEL-TYPE-IDX = 0 OR WS-HEAD-WAIT > WS-BEST-WAIT
008730             MOVE WS-HEAD-WAIT TO WS-BEST-WAIT
008740             MOVE PQ-TYPE-IDX TO WS-SEL-TYPE-IDX
008750         END-IF
008760     END-IF.
008770 711-CHECK-LONGEST-WAIT-EXIT.
008780     EXIT.
008790*
008800******************************************************************
008810*    STRATEGY S - SHORTEST (BASE) SERVICE TIME FIRST.  VARIANCE
008820*    IS IGNORED FOR THIS COMPARISON - ONLY THE PARM-DRIVEN BASE
008830*    TIME FOR THE TYPE MATTERS.
008840******************************************************************
008850 720-SELECT-SHORTEST-JOB.
008860     MOVE 0 TO WS-SEL-TYPE-IDX.
008870     MOVE 0 TO WS-BEST-SVC.
008880     PERFORM 721-CHECK-SHORTEST-JOB THRU 721-CHECK-SHORTEST-JOB-EXIT
008890         VARYING PQ-TYPE-IDX FROM 1 BY 1
008900         UNTIL PQ-TYPE-IDX > 3.
008910 720-SELECT-SHORTEST-JOB-EXIT.
008920     EXIT.
008921*
008922*    VARIANCE IS DELIBERATELY LEFT OUT OF THIS COMPARISON - IT IS
008923*    ONLY KNOWN PER QUEUED CUSTOMER, NOT PER TYPE, AND OPS WANTED
008924*    A STRATEGY THAT CAN BE EXPLAINED TO A SUPERVISOR IN ONE
008925*    SENTENCE ("SHORTEST JOB FIRST BY TYPICAL SERVICE TIME")
008926*    RATHER THAN ONE THAT SECOND-GUESSES EVERY CUSTOMER'S
008927*    INDIVIDUAL VARIANCE FACTOR.
008930*
008940 721-CHECK-SHORTEST-JOB.
008950     IF PQ-Q-COUNT(PQ-TYPE-IDX) > 0
008960         IF WS-SEL-TYPE-IDX = 0 OR
008970            PQ-ST-BASE-SVC(PQ-TYPE-IDX) < WS-BEST-SVC
008980             MOVE PQ-ST-BASE-SVC(PQ-TYPE-IDX) TO WS-BEST-SVC
008990             MOVE PQ-TYPE-IDX TO WS-SEL-TYPE-IDX
009000         END-IF
009010     END-IF.
009020 721-CHECK-SHORTEST-JOB-EXIT.
009030     EXIT.
009040*
009050******************************************************************
009060*    STRATEGY R - ROUND ROBIN.  THE POINTER IS PERSISTENT ACROSS
009070*    DISPATCHES AND ADVANCES PAST EVERY TYPE IT EXAMINES, WHETHER
009080*    THAT QUEUE WAS EMPTY OR NOT - BUT IT MUST STOP ADVANCING THE
009090*    INSTANT A TYPE IS PICKED.  THE 06/19/89 FIX BELOW ONLY CURED
009100*    THE SAME-MINUTE TIE CASE; THE SCAN STILL RAN A FULL 3 SLOTS
009110*    EVERY PASS, WHICH NETS THE POINTER BACK TO WHERE IT STARTED
009120*    AND SILENTLY DEGRADES THIS STRATEGY TO A FIXED S/P/C SCAN.
009130*    CORRECTED 08/09/26 (PST-0394) - SEE CHANGE LOG.
009140******************************************************************
009150 730-SELECT-ROUND-ROBIN.
009151*    WS-CHECK-IDX COUNTS HOW MANY OF THE 3 TYPES HAVE BEEN
009152*    EXAMINED THIS CALL, NOT WHICH TYPE IS BEING EXAMINED - THE
009153*    ACTUAL TYPE UNDER EXAMINATION IS PQ-ROUND-ROBIN-PTR ITSELF,
009154*    WHICH 731-TRY-ROBIN-SLOT ADVANCES ON EVERY CALL REGARDLESS
009155*    OF WHETHER IT PICKED A WINNER - THAT IS THE FIX DESCRIBED
009156*    IN THE 08/09/26 CHANGE LOG ENTRY: THE SCAN STOPS THE
009157*    INSTANT A TYPE IS SELECTED, SO THE POINTER NEVER WALKS PAST
009158*    ITS WINNER BACK TO WHERE IT STARTED.
009160     MOVE 0 TO WS-SEL-TYPE-IDX.
009170     MOVE 0 TO WS-CHECK-IDX.
009180     PERFORM 731-TRY-ROBIN-SLOT THRU 731-TRY-ROBIN-SLOT-EXIT
009190         VARYING WS-CHECK-IDX FROM 1 BY 1
009200         UNTIL WS-CHECK-IDX > 3
009210         OR WS-SEL-TYPE-IDX NOT = 0.
009220 730-SELECT-ROUND-ROBIN-EXIT.
009230     EXIT.
009240*
009241*    ADVANCE THE PERSISTENT POINTER EVERY SINGLE CALL, WHETHER
009242*    OR NOT THE SLOT IT POINTED AT HAD A QUEUED CUSTOMER - AN
009243*    EMPTY TYPE IS STILL "EXAMINED" FOR ROUND-ROBIN FAIRNESS
009244*    PURPOSES AND MUST COUNT AGAINST ITS TURN.
009250 731-TRY-ROBIN-SLOT.
009260     IF WS-SEL-TYPE-IDX = 0 AND PQ-Q-COUNT(PQ-ROUND-ROBIN-PTR) > 0
009270         MOVE PQ-ROUND-ROBIN-PTR TO WS-SEL-TYPE-IDX
009280     END-IF.
009290     ADD 1 TO PQ-ROUND-ROBIN-PTR.
009300     IF PQ-ROUND-ROBIN-PTR > 3
009310         MOVE 1 TO PQ-ROUND-ROBIN-PTR
009320     END-IF.
009330 731-TRY-ROBIN-SLOT-EXIT.
009340     EXIT.
009350*
009360******************************************************************
009370*    STRATEGY P - FIXED PRIORITY, PASSPORTS OVER PARCELS OVER
009380*    STANDARD POST (PILOT REQUEST, 04/23/91).
009390******************************************************************
009400 740-SELECT-PRIORITY.
009401*    FIXED RANK IS HARD-CODED BY TABLE SUBSCRIPT (2=PASSPORTS,
009402*    3=PARCELS, 1=STANDARD POST) RATHER THAN DRIVEN OFF A PARM
009403*    FIELD - THE PILOT REQUEST THAT ADDED THIS STRATEGY (04/23/
009404*    91) SPECIFIED THIS EXACT ORDER AND OPS HAS NEVER ASKED FOR
009405*    A DIFFERENT ONE SINCE.
009410     MOVE 0 TO WS-SEL-TYPE-IDX.
009420     IF PQ-Q-COUNT(2) > 0
009430         MOVE 2 TO WS-SEL-TYPE-IDX
009440     ELSE
009450         IF PQ-Q-COUNT(3) > 0
009460             MOVE 3 TO WS-SEL-TYPE-IDX
009470         ELSE
009480             IF PQ-Q-COUNT(1) > 0
009490                 MOVE 1 TO WS-SEL-TYPE-IDX
009500             END-IF
009510         END-IF
009520     END-IF.
009530 740-SELECT-PRIORITY-EXIT.
009540     EXIT.
009550*
009560******************************************************************
009570*    START SERVICE - DEQUEUES THE HEAD OF THE CHOSEN QUEUE AND
009580*    OCCUPIES THE SELECTED SERVER/BOOTH PAIR.  AN ARRIVAL CODE
009590*    OUTSIDE S/P/C FALLS BACK TO A FLAT 3.00 MINUTE BASE, PER
009600*    OPS DATA-QUALITY RULE (PST-0162).  THIS PARAGRAPH IS THE
009610*    TAIL OF THE 700-DISPATCH-CUSTOMERS THRU RANGE.
009620******************************************************************
009630 750-START-SERVICE.
009631*    SERVICE TIME IS THE TYPE'S PARM-DRIVEN BASE TIME TIMES THIS
009632*    CUSTOMER'S OWN ARRIVAL-RECORD VARIANCE FACTOR - THE S/P/C
009633*    TEST BELOW SHOULD ALWAYS BE TRUE SINCE 505-FIND-ARR-TYPE-
009634*    IDX/620-FIND-TYPE-IDX ALREADY FORCE ANY BAD CODE TO "C" ON
009635*    THE WAY IN, BUT THE FLAT 3.00-MINUTE FALLBACK IS KEPT HERE
009636*    TOO AS A SECOND LINE OF DEFENCE (PST-0162).
009640     SET PQ-SLOT-IDX TO PQ-Q-HEAD(WS-SEL-TYPE-IDX).
009650     IF PQ-Q-SVC-TYPE(WS-SEL-TYPE-IDX, PQ-SLOT-IDX) = "S" OR
009660        PQ-Q-SVC-TYPE(WS-SEL-TYPE-IDX, PQ-SLOT-IDX) = "P" OR
009670        PQ-Q-SVC-TYPE(WS-SEL-TYPE-IDX, PQ-SLOT-IDX) = "C"
009680         COMPUTE WS-SVC-TIME ROUNDED =
009690             PQ-ST-BASE-SVC(WS-SEL-TYPE-IDX) *
009700             PQ-Q-VARIANCE(WS-SEL-TYPE-IDX, PQ-SLOT-IDX)
009710     ELSE
009720         COMPUTE WS-SVC-TIME ROUNDED =
009730             3.00 * PQ-Q-VARIANCE(WS-SEL-TYPE-IDX, PQ-SLOT-IDX)
009740     END-IF.
009741*    MOVE THE DEQUEUED CUSTOMER'S IDENTITY AND ARRIVAL FIGURES
009742*    INTO THE CHOSEN SERVER SLOT AND START ITS CLOCK.
009750     MOVE PQ-Q-CUST-ID(WS-SEL-TYPE-IDX, PQ-SLOT-IDX)
009760         TO PQ-SVR-CUST-ID(WS-SEL-SVR-IDX).
009770     MOVE PQ-Q-SVC-TYPE(WS-SEL-TYPE-IDX, PQ-SLOT-IDX)
009780         TO PQ-SVR-SVC-TYPE(WS-SEL-SVR-IDX).
009790     MOVE PQ-Q-ARR-TIME(WS-SEL-TYPE-IDX, PQ-SLOT-IDX)
009800         TO PQ-SVR-ARR-TIME(WS-SEL-SVR-IDX).
009810     COMPUTE PQ-SVR-WAIT-DUR(WS-SEL-SVR-IDX) =
009820         PQ-SIM-CLOCK - PQ-Q-ARR-TIME(WS-SEL-TYPE-IDX, PQ-SLOT-IDX).
009830     MOVE PQ-SIM-CLOCK TO PQ-SVR-SVC-START(WS-SEL-SVR-IDX).
009840     COMPUTE PQ-SVR-SVC-END(WS-SEL-SVR-IDX) =
009850         PQ-SIM-CLOCK + WS-SVC-TIME.
009860     MOVE WS-SEL-BTH-IDX TO PQ-SVR-BOOTH-NO(WS-SEL-SVR-IDX).
009870     MOVE "B" TO PQ-SVR-STATUS(WS-SEL-SVR-IDX).
009880     MOVE "T" TO PQ-BOOTH-STATUS(WS-SEL-BTH-IDX).
009881*    DEQUEUE THE CUSTOMER JUST STARTED - SAME CIRCULAR-WRAP RULE
009882*    ON THE HEAD POINTER AS THE ABANDONMENT PATH USES.
009890     ADD 1 TO PQ-Q-HEAD(WS-SEL-TYPE-IDX).
009900     IF PQ-Q-HEAD(WS-SEL-TYPE-IDX) > 200
009910         MOVE 1 TO PQ-Q-HEAD(WS-SEL-TYPE-IDX)
009920     END-IF.
009930     SUBTRACT 1 FROM PQ-Q-COUNT(WS-SEL-TYPE-IDX).
009940 750-START-SERVICE-EXIT.
009950     EXIT.
009960*
009970******************************************************************
009980*    ANALYTICS - HAND THE RUN TOTALS TO PQKPI01 AND KEEP ITS
009990*    ANSWERS FOR THE REPORT.
010000******************************************************************
010010 850-CALL-ANALYTICS.
010011*    EVERYTHING PQKPI01 NEEDS IS COPIED INTO WS-KPI-INPUT HERE -
010012*    THE SUBPROGRAM TOUCHES NO PQSIM01 DATA DIRECTLY, ONLY THE
010013*    TWO LINKAGE GROUPS, SO A CHANGE TO PQSIM01'S OWN WORKING-
010014*    STORAGE LAYOUT NEVER FORCES A RECOMPILE OF PQKPI01.
010020     MOVE "850-CALL-ANALYTICS" TO WS-PROGRAM-STATUS.
010021*    DENOMINATOR AND CLOCK FIRST.
010030     MOVE PRM-NUM-SERVERS  TO WKI-NUM-SERVERS.
010040     MOVE PQ-SIM-CLOCK     TO WKI-SIM-CLOCK.
010041*    SERVED/ABANDONED COUNTS.
010050     MOVE PQ-TOT-SERVED    TO WKI-TOT-SERVED.
010060     MOVE PQ-TOT-ABANDONED TO WKI-TOT-ABANDONED.
010061*    THE WAIT/SERVICE/BUSY-MINUTE ACCUMULATORS.
010070     MOVE PQ-TOT-WAIT-SUM  TO WKI-TOT-WAIT-SUM.
010080     MOVE PQ-TOT-SVC-SUM   TO WKI-TOT-SVC-SUM.
010090     MOVE PQ-TOT-BUSY-MINS TO WKI-TOT-BUSY-MINS.
010091*    THE THREE WAIT-BAND COUNTERS, LAST.
010100     MOVE PQ-BAND-UNDER-3  TO WKI-BAND-UNDER-3.
010110     MOVE PQ-BAND-UNDER-5  TO WKI-BAND-UNDER-5.
010120     MOVE PQ-BAND-UNDER-10 TO WKI-BAND-UNDER-10.
010121*    ONE CALL, BOTH LINKAGE GROUPS PASSED BY REFERENCE.
010130     CALL "PQKPI01" USING WS-KPI-INPUT, WS-KPI-OUTPUT.
010131*    ON RETURN WKO- FIELDS HOLD THE FIVE KPI VALUES AND THEIR
010132*    NORMAL/WARNING/CRITICAL STATUS CODES FOR THE REPORT BELOW -
010133*    SEE PQKPIREC COPYBOOK FOR THE FULL LAYOUT OF BOTH GROUPS.
010140 850-CALL-ANALYTICS-EXIT.
010150     EXIT.
010160*
010170******************************************************************
010180*    RUN-STATISTICS REPORT.  RECAST 08/09/26 INTO ONE PERFORM...
010190*    THRU RANGE (PST-0394) - THE END-OF-JOB DIAGNOSTIC DISPLAY
010200*    BLOCK AT THE TAIL IS NOW GATED ON UPSI-0 (THE TRACE SWITCH)
010210*    INSTEAD OF RUNNING UNCONDITIONALLY.  SET UPSI-0 ON IN THE
010220*    JCL PARM FIELD WHEN THE CONSOLE TRACE IS WANTED.
010230******************************************************************
010240 900-PRINT-REPORT.
010241*    ONE WRITE PER LINE, TOP TO BOTTOM, IN THE SAME ORDER AS THE
010242*    LAYOUT ON THE SPEC SHEET TAPED TO THE OPS SUPERVISOR'S WALL -
010243*    HEADERS, RUN TOTALS, KPI BLOCK, WAIT-BAND DISTRIBUTION, PER-
010244*    SERVICE-TYPE BREAKOUT, THEN THE TRAILER.  EACH SUB-PARAGRAPH
010245*    OWNS ITS OWN BLANK-LINE SPACER SO THE ORDER CAN BE RESHUFFLED
010246*    LATER WITHOUT HUNTING FOR SPACING LOGIC IN THIS PARAGRAPH.
010250     MOVE "900-PRINT-REPORT" TO WS-PROGRAM-STATUS.
010260     PERFORM 910-PRINT-HEADERS THRU 910-PRINT-HEADERS-EXIT.
010270     PERFORM 920-PRINT-TOTALS THRU 920-PRINT-TOTALS-EXIT.
010280     PERFORM 930-PRINT-KPI-BLOCK THRU 930-PRINT-KPI-BLOCK-EXIT.
010290     PERFORM 940-PRINT-DIST-BLOCK THRU 940-PRINT-DIST-BLOCK-EXIT.
010300     PERFORM 950-PRINT-SVC-BLOCKS THRU 950-PRINT-SVC-BLOCKS-EXIT.
010310     PERFORM 970-PRINT-TRAILER THRU 970-PRINT-TRAILER-EXIT.
010311*    THE DIAGNOSTIC DISPLAY BLOCK IS THE TAIL OF THIS SAME PERFORM
010312*    ...THRU RANGE RATHER THAN A SEPARATE PERFORM, SO THE GO TO
010313*    BELOW DROPS STRAIGHT INTO IT (OR PAST IT) WITHOUT A SECOND
010314*    PERFORM STATEMENT.
010320     IF WS-TRACE-SW-ON
010330         GO TO 980-PRINT-DIAGNOSTICS
010340     ELSE
010350         GO TO 980-PRINT-DIAGNOSTICS-EXIT
010360     END-IF.
010370*
010380 910-PRINT-HEADERS.
010381*    HEADER-1 CARRIES THE TITLE/RUN-ID LINE, HEADER-2 THE
010382*    STRATEGY CODE AND SERVER/BOOTH COUNTS SO A READER CAN TELL
010383*    TWO RUNS OF THE SAME DAY APART WITHOUT GOING BACK TO THE JCL.
010390     WRITE RPT-REC FROM WS-RPT-HEADER-1
010400         AFTER ADVANCING TOP-OF-FORM.
010410     MOVE PRM-STRATEGY    TO WS-H2-STRAT-CODE.
010420     MOVE PRM-NUM-SERVERS TO WS-H2-SVR-CNT.
010430     MOVE PRM-NUM-BOOTHS  TO WS-H2-BTH-CNT.
010440     WRITE RPT-REC FROM WS-RPT-HEADER-2.
010450     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
010460 910-PRINT-HEADERS-EXIT.
010470     EXIT.
010480*
010490 920-PRINT-TOTALS.
010491*    TWO PRINT LINES - OVERALL CUSTOMER COUNT AND FINAL CLOCK ON
010492*    THE FIRST, SERVED/ABANDONED SPLIT ON THE SECOND - KEPT AS TWO
010493*    SEPARATE WS-RPT GROUPS RATHER THAN ONE WIDE LINE SO EITHER
010494*    CAN BE REPOSITIONED WITHOUT TOUCHING THE OTHER'S COLUMNS.
010500     MOVE PQ-SIM-CLOCK     TO WS-T-CLOCK.
010510     MOVE PQ-TOT-CUSTOMERS TO WS-T-CUST.
010520     WRITE RPT-REC FROM WS-RPT-TOTALS.
010530     MOVE PQ-TOT-SERVED    TO WS-T2-SERVED.
010540     MOVE PQ-TOT-ABANDONED TO WS-T2-ABAND.
010550     WRITE RPT-REC FROM WS-RPT-TOTALS-2.
010560     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
010570 920-PRINT-TOTALS-EXIT.
010580     EXIT.
010590*
010600 930-PRINT-KPI-BLOCK.
010601*    FIVE LINES, ONE PER KPI, IN THE ORDER PQKPI01 COMPUTES THEM -
010602*    AVG WAIT, AVG SERVICE, UTILIZATION, ABANDON RATE, THROUGHPUT.
010603*    ONLY WAIT/UTILIZATION/ABANDONMENT CARRY A STATUS CODE BECAUSE
010604*    THOSE ARE THE ONLY THREE WITH A WARNING/CRITICAL THRESHOLD
010605*    DEFINED IN 600-SET-KPI-STATUSES OVER IN PQKPI01 - AVG SERVICE
010606*    AND THROUGHPUT ARE INFORMATIONAL ONLY.
010610     MOVE WKO-AVG-WAIT        TO WS-K1-VAL.
010620     MOVE WKO-WAIT-STATUS     TO WS-K1-STAT.
010630     WRITE RPT-REC FROM WS-RPT-KPI-1.
010631*    AVERAGE SERVICE - INFORMATIONAL, NO STATUS FIELD TO MOVE.
010640     MOVE WKO-AVG-SVC         TO WS-K2-VAL.
010650     WRITE RPT-REC FROM WS-RPT-KPI-2.
010660     MOVE WKO-UTILIZATION-PCT TO WS-K3-VAL.
010670     MOVE WKO-UTIL-STATUS     TO WS-K3-STAT.
010680     WRITE RPT-REC FROM WS-RPT-KPI-3.
010690     MOVE WKO-ABANDON-PCT     TO WS-K4-VAL.
010700     MOVE WKO-ABANDON-STATUS  TO WS-K4-STAT.
010710     WRITE RPT-REC FROM WS-RPT-KPI-4.
010711*    THROUGHPUT CLOSES THE BLOCK - ALSO INFORMATIONAL ONLY.
010720     MOVE WKO-THROUGHPUT      TO WS-K5-VAL.
010730     WRITE RPT-REC FROM WS-RPT-KPI-5.
010740     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
010750 930-PRINT-KPI-BLOCK-EXIT.
010760     EXIT.
010770*
010780 940-PRINT-DIST-BLOCK.
010781*    THE THREE WAIT-BAND PERCENTAGES PQKPI01 RETURNED - SAME
010782*    UNDER-3/UNDER-5/UNDER-10 MINUTE CUTOFFS AS THE NESTED-IF
010783*    COUNTING OVER IN 630-UPDATE-WAIT-BAND, PRINTED AS ONE LINE.
010790     MOVE WKO-DIST-UNDER-3  TO WS-D-U3.
010800     MOVE WKO-DIST-UNDER-5  TO WS-D-U5.
010810     MOVE WKO-DIST-UNDER-10 TO WS-D-U10.
010820     WRITE RPT-REC FROM WS-RPT-DIST.
010830     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
010840 940-PRINT-DIST-BLOCK-EXIT.
010850     EXIT.
010860*
010870 950-PRINT-SVC-BLOCKS.
010871*    ONE LINE PER SERVICE TYPE, FIXED ORDER 1/2/3 (STANDARD POST/
010872*    PASSPORTS/PARCELS) - SAME TABLE ORDER AS PQ-ST-NAME IS BUILT
010873*    IN 050-INIT-WORK, SO THE REPORT ROWS LINE UP WITH HOW THE
010874*    TOTALS WERE ACCUMULATED ALL RUN.
010880     WRITE RPT-REC FROM WS-RPT-SVC-HDR.
010890     PERFORM 960-PRINT-SVC-TYPE-BLOCK THRU 960-PRINT-SVC-TYPE-BLOCK-EXIT
010900         VARYING PQ-ST-IDX FROM 1 BY 1
010910         UNTIL PQ-ST-IDX > 3.
010920     WRITE RPT-REC FROM WS-RPT-BLANK-LINE.
010930 950-PRINT-SVC-BLOCKS-EXIT.
010940     EXIT.
010950*
010960 960-PRINT-SVC-TYPE-BLOCK.
010961*    AVERAGE WAIT PER TYPE IS RECOMPUTED HERE FROM THE TYPE'S OWN
010962*    WAIT-SUM/COMPLETED ACCUMULATORS RATHER THAN PULLED FROM
010963*    PQKPI01 - PQKPI01 ONLY RETURNS THE OVERALL FIGURE, NOT A
010964*    PER-TYPE BREAKDOWN, SO THE SAME ZERO-COMPLETED GUARD USED
010965*    THERE IS REPEATED HERE FOR EACH TYPE.
010970     MOVE PQ-ST-NAME(PQ-ST-IDX)      TO WS-SL-NAME.
010980     MOVE PQ-ST-TOTAL(PQ-ST-IDX)     TO WS-SL-TOTAL.
010990     MOVE PQ-ST-COMPLETED(PQ-ST-IDX) TO WS-SL-COMPLETED.
011000     MOVE PQ-ST-ABANDONED(PQ-ST-IDX) TO WS-SL-ABANDONED.
011005*    SAME ZERO-COMPLETED GUARD AS 920-CALC-AVG-WAIT-DISPLAY -
011006*    NO DIVIDE UNTIL AT LEAST ONE CUSTOMER OF THIS TYPE FINISHED.
011010     IF PQ-ST-COMPLETED(PQ-ST-IDX) > 0
011020         COMPUTE WS-SVC-AVG-WAIT-CALC ROUNDED =
011030             PQ-ST-WAIT-SUM(PQ-ST-IDX) / PQ-ST-COMPLETED(PQ-ST-IDX)
011040     ELSE
011050         MOVE 0 TO WS-SVC-AVG-WAIT-CALC
011060     END-IF.
011070     MOVE WS-SVC-AVG-WAIT-CALC TO WS-SL-AVG-WAIT.
011075*    ONE DETAIL LINE PER SERVICE TYPE, SAME WS-RPT-SVC-LINE AREA
011076*    REUSED FOR STANDARD POST, PASSPORTS AND PARCELS IN TURN.
011080     WRITE RPT-REC FROM WS-RPT-SVC-LINE.
011090 960-PRINT-SVC-TYPE-BLOCK-EXIT.
011100     EXIT.
011110*
011120 970-PRINT-TRAILER.
011121*    SINGLE END-OF-REPORT MARKER LINE - NO DATA MOVED, WS-RPT-
011122*    TRAILER IS A LITERAL-ONLY GROUP SET UP AT COMPILE TIME.
011130     WRITE RPT-REC FROM WS-RPT-TRAILER.
011140 970-PRINT-TRAILER-EXIT.
011150     EXIT.
011160*
011170******************************************************************
011180*    END-OF-JOB DIAGNOSTIC DISPLAY - SAME HABIT USED ON THE
011190*    OTHER MAIN-HALL BATCH JOBS (OPERATOR CONSOLE ONLY, NOT PART
011200*    OF THE PRINTED REPORT).  GATED ON UPSI-0 SO THE TRACE ONLY
011210*    RUNS WHEN THE OPERATOR SETS THE SWITCH IN THE JCL (08/09/26,
011220*    PST-0394 - SEE CHANGE LOG; UPSI-0 WAS DECLARED BUT NEVER
011230*    TESTED BEFORE THIS FIX).  TAIL OF THE 900-PRINT-REPORT THRU
011240*    RANGE.
011250******************************************************************
011260 980-PRINT-DIAGNOSTICS.
011270     DISPLAY "PQSIM01 - END OF JOB DIAGNOSTICS".
011280     DISPLAY "PQSIM01 - TOTAL CUSTOMERS  = " WS-T-CUST-ALT.
011290     DISPLAY "PQSIM01 - SIM CLOCK        = " WS-T-CLOCK-ALT.
011300     DISPLAY "PQSIM01 - AVERAGE WAIT     = " WS-K1-VAL-ALT.
011310     DISPLAY "PQSIM01 - UTILIZATION PCT  = " WS-K3-VAL-ALT.
011320 980-PRINT-DIAGNOSTICS-EXIT.
011330     EXIT.
