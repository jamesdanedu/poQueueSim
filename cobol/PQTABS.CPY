000100******************************************************************
000200*    PQTABS   -  WORKING-STORAGE TABLES FOR THE POST OFFICE      *
000300*                QUEUE SIMULATION BATCH (PQSIM01)                *
000400*                                                                *
000500*    HOLDS THE THREE SERVICE-TYPE QUEUES, THE SERVER POOL, THE   *
000600*    BOOTH POOL, THE PER-SERVICE-TYPE CONTROL TOTALS AND THE     *
000700*    WAIT-TIME DISTRIBUTION BAND COUNTERS.  SERVICE-TYPE TABLE   *
000800*    ENTRIES ARE ALWAYS IN THE FIXED ORDER STANDARD POST (1),    *
000900*    PASSPORTS (2), PARCELS (3) - SEE PQSIM01 PARA 050-INIT-WORK.*
001000*                                                                *
001100*    09/30/92 LMH - PQ-Q-SVC-TYPE ADDED TO EACH QUEUE SLOT SO AN *
001200*    ARRIVAL CARRYING A CODE OUTSIDE S/P/C CAN STILL BE TRACED   *
001300*    BACK TO ITS ORIGINAL CODE AT DISPATCH TIME (PST-0162).      *
001400******************************************************************
001500 01  PQ-QUEUE-TABLE.
001600     05  PQ-QUEUE-ENTRY OCCURS 3 TIMES
001700                        INDEXED BY PQ-TYPE-IDX.
001800         10  PQ-Q-SVC-CODE         PIC X(01).
001900         10  PQ-Q-COUNT            PIC 9(03) COMP.
002000         10  PQ-Q-HEAD             PIC 9(03) COMP.
002100         10  PQ-Q-TAIL             PIC 9(03) COMP.
002200         10  PQ-Q-SLOT OCCURS 200 TIMES
002300                       INDEXED BY PQ-SLOT-IDX.
002400             15  PQ-Q-CUST-ID      PIC 9(05) COMP.
002500             15  PQ-Q-ARR-TIME     PIC 9(04)V99 COMP-3.
002600             15  PQ-Q-VARIANCE     PIC 9(01)V99 COMP-3.
002700             15  PQ-Q-SVC-TYPE     PIC X(01).
002800         10  FILLER                PIC X(04).
002900*
003000 01  PQ-SERVER-TABLE.
003100     05  PQ-SERVER-ENTRY OCCURS 10 TIMES
003200                         INDEXED BY PQ-SVR-IDX.
003300         10  PQ-SVR-STATUS         PIC X(01) VALUE "I".
003400             88  PQ-SVR-IDLE           VALUE "I".
003500             88  PQ-SVR-BUSY           VALUE "B".
003600         10  PQ-SVR-BOOTH-NO       PIC 9(02) COMP.
003700         10  PQ-SVR-CUST-ID        PIC 9(05) COMP.
003800         10  PQ-SVR-SVC-TYPE       PIC X(01).
003900         10  PQ-SVR-ARR-TIME       PIC 9(04)V99 COMP-3.
004000         10  PQ-SVR-WAIT-DUR       PIC 9(04)V99 COMP-3.
004100         10  PQ-SVR-SVC-START      PIC 9(04)V99 COMP-3.
004200         10  PQ-SVR-SVC-END        PIC 9(04)V99 COMP-3.
004300         10  PQ-SVR-BUSY-MINS      PIC 9(07)V99 COMP-3.
004400         10  FILLER                PIC X(04).
004500*
004600 01  PQ-BOOTH-TABLE.
004700     05  PQ-BOOTH-ENTRY OCCURS 10 TIMES
004800                        INDEXED BY PQ-BTH-IDX.
004900         10  PQ-BOOTH-STATUS       PIC X(01) VALUE "F".
005000             88  PQ-BOOTH-FREE         VALUE "F".
005100             88  PQ-BOOTH-TAKEN        VALUE "T".
005200         10  FILLER                PIC X(03).
005300*
005400 01  PQ-SVCTYPE-TABLE.
005500     05  PQ-SVCTYPE-ENTRY OCCURS 3 TIMES
005600                          INDEXED BY PQ-ST-IDX.
005700         10  PQ-ST-CODE            PIC X(01).
005800         10  PQ-ST-NAME            PIC X(14).
005900         10  PQ-ST-BASE-SVC        PIC 9(02)V99 COMP-3.
006000         10  PQ-ST-TOTAL           PIC 9(05) COMP.
006100         10  PQ-ST-COMPLETED       PIC 9(05) COMP.
006200         10  PQ-ST-ABANDONED       PIC 9(05) COMP.
006300         10  PQ-ST-WAIT-SUM        PIC 9(07)V99 COMP-3.
006400         10  FILLER                PIC X(04).
006500*
006600 01  PQ-WAIT-BAND-COUNTERS.
006700     05  PQ-BAND-UNDER-3           PIC 9(05) COMP VALUE 0.
006800     05  PQ-BAND-UNDER-5           PIC 9(05) COMP VALUE 0.
006900     05  PQ-BAND-UNDER-10          PIC 9(05) COMP VALUE 0.
007000     05  FILLER                    PIC X(05).
007100*
007200 01  PQ-ROUND-ROBIN-PTR            PIC 9(01) COMP VALUE 1.
007300*
007400 01  PQ-RUN-TOTALS.
007500     05  PQ-NEXT-CUST-ID           PIC 9(05) COMP VALUE 0.
007600     05  PQ-SIM-CLOCK              PIC 9(04)V99 COMP-3 VALUE 0.
007700     05  PQ-TOT-CUSTOMERS          PIC 9(05) COMP VALUE 0.
007800     05  PQ-TOT-SERVED             PIC 9(05) COMP VALUE 0.
007900     05  PQ-TOT-ABANDONED          PIC 9(05) COMP VALUE 0.
008000     05  PQ-TOT-WAIT-SUM           PIC 9(07)V99 COMP-3 VALUE 0.
008100     05  PQ-TOT-SVC-SUM            PIC 9(07)V99 COMP-3 VALUE 0.
008200     05  PQ-TOT-BUSY-MINS          PIC 9(09)V99 COMP-3 VALUE 0.
008300     05  FILLER                    PIC X(05).
