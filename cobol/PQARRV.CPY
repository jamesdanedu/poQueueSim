000100******************************************************************
000200*    PQARRV   -  CUSTOMER ARRIVAL EVENT RECORD FOR POST OFFICE   *
000300*                QUEUE SIMULATION BATCH (PQSIM01)                *
000400*                                                                *
000500*    FILE IS IN ASCENDING ARR-TIME ORDER ON INPUT.  PQSIM01      *
000600*    TRUSTS THE ORDERING AND DOES NOT RE-SORT IT.                *
000650*                                                                *
000660*    NO TRAILING FILLER ON THIS RECORD - FEED IS FIXED-WIDTH,    *
000670*    NO SEPARATORS, 10 BYTES ON THE NOSE (PST-0401).  A PAD      *
000680*    BYTE HERE THROWS EVERY READ AFTER THE FIRST OUT OF SYNC     *
000690*    WITH THE NEXT RECORD ON THE FEED.                           *
000700******************************************************************
000800 01  PQARRV-REC.
000900     05  ARR-TIME                 PIC 9(04)V99.
001000     05  ARR-SVC-TYPE              PIC X(01).
001100         88  ARR-STANDARD-POST         VALUE "S".
001200         88  ARR-PASSPORTS             VALUE "P".
001300         88  ARR-PARCELS               VALUE "C".
001400     05  ARR-VARIANCE              PIC 9(01)V99.
