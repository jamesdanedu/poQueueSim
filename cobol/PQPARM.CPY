000100******************************************************************
000200*    PQPARM   -  RUN PARAMETER RECORD FOR POST OFFICE QUEUE      *
000300*                SIMULATION BATCH (PQSIM01)                     *
000400*                                                                *
000500*    ONE RECORD PER RUN.  BLANK/ZERO FIELDS ARE DEFAULTED BY     *
000600*    PQSIM01 PARAGRAPH 200-READ-PARMS.                          *
000700******************************************************************
000800 01  PQPARM-REC.
000900     05  PRM-STRATEGY              PIC X(01).
001000         88  PRM-LONGEST-WAIT          VALUE "L".
001100         88  PRM-SHORTEST-JOB          VALUE "S".
001200         88  PRM-ROUND-ROBIN           VALUE "R".
001300         88  PRM-PRIORITY-ORDER        VALUE "P".
001400     05  PRM-NUM-SERVERS           PIC 9(02).
001500     05  PRM-NUM-BOOTHS            PIC 9(02).
001600     05  PRM-SVC-STD               PIC 9(02)V99.
001700     05  PRM-SVC-PAS               PIC 9(02)V99.
001800     05  PRM-SVC-PCL               PIC 9(02)V99.
001900     05  PRM-ABANDON-FLAG          PIC X(01).
002000         88  PRM-ABANDON-ON            VALUE "Y".
002100         88  PRM-ABANDON-OFF           VALUE "N".
002200     05  PRM-ABANDON-LIM           PIC 9(02)V99.
002300     05  FILLER                    PIC X(05).
